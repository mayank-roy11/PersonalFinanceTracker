000100****************************************************************
000200* PROGRAM:  LEDGRBAT
000300*           PERSONAL FINANCE LEDGER - BATCH MAINTENANCE AND
000400*           REPORTING ENGINE
000500*
000600* AUTHOR :  R. V. MENDES
000700*           COBOL DEV CENTER
000800*
000900* A CONTROL-CARD DRIVEN BATCH JOB.  THE FIRST CARD ON TRANCARD
001000* MUST BE A RUNDTE CARD GIVING THE RUN DATE (USED AS "TODAY" FOR
001100* THE CURRENT-MONTH REPORTS - THIS PROGRAM NEVER READS THE
001200* SYSTEM CLOCK).  THE LEDGER FILE (LEDGRFIL) IS LOADED INTO
001300* WS-LEDGER-TABLE, THEN EACH REMAINING TRANCARD IS ONE OF -
001400*
001500*      ADD      ADD ONE TRANSACTION (CARD CARRIES THE SAME
001600*               COMMA-DELIMITED TEXT AS A LEDGER FILE LINE,
001700*               ID FIELD IGNORED - LEDGRCLC ASSIGNS THE ID)
001800*      DEL      REMOVE ONE TRANSACTION BY ID
001900*      RPTALL   ALL TRANSACTIONS, DATE DESCENDING
002000*      RPTCAT   CATEGORY SUMMARY REPORT
002100*      RPTMTH   MONTHLY REPORT (CURRENT MONTH ONLY)
002200*      RPTBAL   CURRENT BALANCE REPORT
002300*      FIND     SEARCH DESCRIPTION/CATEGORY FOR A KEYWORD
002400*      *        COMMENT CARD, IGNORED
002500*
002600* EVERY SUCCESSFUL ADD OR DEL REWRITES LEDGRFIL IN FULL FROM THE
002700* IN-MEMORY TABLE (800-REWRITE-LEDGER-FILE) - THIS IS THE ONLY
002800* PARAGRAPH THAT EVER OPENS LEDGRFIL FOR OUTPUT.
002900****************************************************************
003000*  CHANGE LOG
003100*  DATE     BY   TICKET    DESCRIPTION
003200*  -------- ---- --------- ---------------------------------
003300*  06/14/91 RVM  N/A       ORIGINAL - LOAD/ADD/DEL/REPORT
003400*                          MAINLINE, CONTROL-CARD DRIVEN.
003500*  02/09/93 RVM  WO-1140   ADD CARD FORMAT CHANGED TO MATCH THE
003600*                          LEDGER CSV QUOTING RULES ADDED TO
003700*                          LEDGRCLC.
003800*  04/02/93 RVM  WO-1140   FIXED 450-REMOVE-TRANSACTION LOOPING
003900*                          PAST THE TABLE WHEN THE LAST ROW WAS
004000*                          THE ONE REMOVED.
004100*  11/22/95 DKS  WO-2091   ADDED RPTCAT (CATEGORY SUMMARY) AND
004200*                          RPTMTH (MONTHLY REPORT WITH EXPENSE-
004300*                          BY-CATEGORY BREAKDOWN).
004400*  08/02/99 DKS  Y2K-0071  TR-DATE/LT-DATE AND THE RUNDTE CARD
004500*                          WIDENED TO CCYYMMDD.  REGRESSION
004600*                          TESTED AGAINST A FISCAL 2000 LEDGER.
004700*  03/17/01 PJT  WO-2618   ADDED FIND CARD (KEYWORD SEARCH).
004800*                          RESET-COUNTER CALL ADDED BEFORE THE
004900*                          LOAD STEP SO RERUNS IN THE SAME
005000*                          ADDRESS SPACE START ID 1 CLEAN.
005100*  09/05/02 DKS  WO-2734   LT-AMOUNT AND THE CT- CATEGORY
005200*                          TOTALS REPUNCHED COMP-3 TO MATCH
005300*                          LEDGREC.  NO PARAGRAPH LOGIC
005400*                          CHANGED - MOVE/ADD/COMPUTE DO NOT
005500*                          CARE WHETHER A FIELD IS ZONED OR
005600*                          PACKED.
005700****************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    LEDGRBAT.
006000 AUTHOR.        R. V. MENDES.
006100 INSTALLATION.  COBOL DEV CENTER.
006200 DATE-WRITTEN.  06/14/91.
006300 DATE-COMPILED.
006400 SECURITY.      NON-CONFIDENTIAL.
006500 
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.   IBM-390.
006900 OBJECT-COMPUTER.   IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 ON STATUS IS LB-DEBUG-SWITCH-ON
007300            OFF STATUS IS LB-DEBUG-SWITCH-OFF.
007400 
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT TRANCARD   ASSIGN TO UT-S-TRANCARD
007800                        FILE STATUS IS WS-TRANCARD-STATUS.
007900     SELECT LEDGRFIL   ASSIGN TO UT-S-LEDGRFIL
008000                        ORGANIZATION IS LINE SEQUENTIAL
008100                        FILE STATUS IS WS-LEDGRFIL-STATUS.
008200     SELECT LEDGRRPT   ASSIGN TO UT-S-LEDGRRPT
008300                        FILE STATUS IS WS-LEDGRRPT-STATUS.
008400 
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  TRANCARD
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 200 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS TC-RAW-RECORD.
009300 01  TC-RAW-RECORD.
009400     05  TC-RAW-RECORD-TEXT      PIC X(194).
009500     05  FILLER                  PIC X(006).
009600 
009700 FD  LEDGRFIL
009800     LABEL RECORDS ARE OMITTED.
009900 01  LG-FILE-LINE.
010000     05  LG-FILE-LINE-TEXT       PIC X(194).
010100     05  FILLER                  PIC X(006).
010200 
010300 FD  LEDGRRPT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 133 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS LG-RPT-LINE.
010900 01  LG-RPT-LINE.
011000     05  LG-RPT-LINE-TEXT        PIC X(127).
011100     05  FILLER                  PIC X(006).
011200 
011300 WORKING-STORAGE SECTION.
011400 
011500 77  WS-CLC-CSV-LINE                 PIC X(200).
011600 77  WS-LEDGRFIL-LINE                PIC X(200).
011700 77  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
011800 
011900*----------------------------------------------------------
012000*    PROGRAM-INDICATOR-SWITCHES - SAME 'NO '/'YES' STYLE
012100*    CNTRLBRK USED FOR ITS EOF AND FOUND/NOT-FOUND FLAGS.
012200*----------------------------------------------------------
012300 01  PROGRAM-INDICATOR-SWITCHES.
012400     05  WS-EOF-TRANCARD-SW          PIC X(3) VALUE 'NO '.
012500         88  EOF-TRANCARD                 VALUE 'YES'.
012600     05  WS-EOF-LEDGRFIL-SW          PIC X(3) VALUE 'NO '.
012700         88  EOF-LEDGRFIL                 VALUE 'YES'.
012800     05  WS-REMOVED-SW               PIC X(3) VALUE 'NO '.
012900         88  SOMETHING-REMOVED            VALUE 'YES'.
013000     05  WS-FOUND-SW                 PIC X(3) VALUE 'NO '.
013100         88  CATEGORY-FOUND               VALUE 'YES'.
013200     05  WS-CURR-MONTH-SW            PIC X(3) VALUE 'NO '.
013300         88  IS-CURRENT-MONTH             VALUE 'YES'.
013400     05  FILLER                      PIC X(06).
013500 
013600 01  WS-FILE-STATUS-AREA.
013700     05  WS-TRANCARD-STATUS          PIC X(02) VALUE SPACES.
013800         88  TRANCARD-OK                   VALUE '00'.
013900     05  WS-LEDGRFIL-STATUS          PIC X(02) VALUE SPACES.
014000         88  LEDGRFIL-OK                   VALUE '00'.
014100     05  WS-LEDGRRPT-STATUS          PIC X(02) VALUE SPACES.
014200         88  LEDGRRPT-OK                   VALUE '00'.
014300     05  FILLER                      PIC X(06).
014400 
014500*----------------------------------------------------------
014600*    TRANCARD LAYOUT - COLUMNS 1-6 CARRY THE CARD CODE, THE
014700*    REST IS ONE OF THREE SHAPES DEPENDING ON THE CODE.  ADD
014800*    CARDS CARRY THE BODY AS RAW LEDGER-CSV TEXT (NO FIXED
014900*    SUBFIELDS NEEDED - LEDGRCLC PARSES IT).
015000*----------------------------------------------------------
015100 01  TC-CARD-AREA.
015200     05  TC-CARD-CODE                PIC X(06).
015300         88  TC-RUNDTE-CARD               VALUE 'RUNDTE'.
015400         88  TC-ADD-CARD                  VALUE 'ADD   '.
015500         88  TC-DEL-CARD                  VALUE 'DEL   '.
015600         88  TC-RPTALL-CARD               VALUE 'RPTALL'.
015700         88  TC-RPTCAT-CARD               VALUE 'RPTCAT'.
015800         88  TC-RPTMTH-CARD               VALUE 'RPTMTH'.
015900         88  TC-RPTBAL-CARD               VALUE 'RPTBAL'.
016000         88  TC-FIND-CARD                 VALUE 'FIND  '.
016100         88  TC-COMMENT-CARD              VALUE '*     '.
016200     05  TC-CARD-BODY                PIC X(194).
016300     05  TC-CARD-BODY-R1 REDEFINES TC-CARD-BODY.
016400         10  TC-RUNDTE-VALUE         PIC 9(08).
016500         10  FILLER                  PIC X(186).
016600     05  TC-CARD-BODY-R2 REDEFINES TC-CARD-BODY.
016700         10  TC-DEL-ID               PIC 9(09).
016800         10  FILLER                  PIC X(185).
016900     05  TC-CARD-BODY-R3 REDEFINES TC-CARD-BODY.
017000         10  TC-FIND-KEYWORD         PIC X(60).
017100         10  FILLER                  PIC X(134).
017200 
017300*----------------------------------------------------------
017400*    WS-RUN-PARM - THE RUNDTE CARD VALUE, HELD AS 'TODAY' FOR
017500*    THE LIFE OF THE RUN.
017600*----------------------------------------------------------
017700 01  WS-RUN-PARM.
017800     05  LG-RUN-DATE                 PIC 9(08).
017900     05  LG-RUN-DATE-R REDEFINES LG-RUN-DATE.
018000         10  LG-RUN-DATE-CCYY        PIC 9(04).
018100         10  LG-RUN-DATE-MM          PIC 9(02).
018200         10  LG-RUN-DATE-DD          PIC 9(02).
018300     05  FILLER                      PIC X(06).
018400 
018500*----------------------------------------------------------
018600*    LEDGRCLC CALL PARAMETERS - MIRRORS LEDGRCLC'S OWN
018700*    LG-PARM-AREA LAYOUT.  FUNCTION CODES ARE R/D/E/N.
018800*----------------------------------------------------------
018900 01  WS-CLC-PARM-AREA.
019000     05  WS-CLC-FUNCTION-CODE        PIC X(01).
019100         88  WS-CLC-FN-RESET              VALUE 'R'.
019200         88  WS-CLC-FN-DECODE             VALUE 'D'.
019300         88  WS-CLC-FN-ENCODE             VALUE 'E'.
019400         88  WS-CLC-FN-NEXT-ID            VALUE 'N'.
019500     05  WS-CLC-RETURN-CODE          PIC S9(04) COMP.
019600         88  WS-CLC-RC-OK                 VALUE 0.
019700         88  WS-CLC-RC-DECODE-FAILED      VALUE 4.
019800         88  WS-CLC-RC-BAD-FUNCTION       VALUE 16.
019900     05  FILLER                      PIC X(04).
020000 
020100     COPY LEDGREC.
020200 
020300*----------------------------------------------------------
020400*    WS-LEDGER-TABLE - THE WHOLE LEDGER, IN MEMORY, FOR THE
020500*    LIFE OF THE RUN.  LT-SEQ-NO PRESERVES ORIGINAL FILE/ADD
020600*    ORDER FOR REPORTS THAT LIST "IN LEDGER ORDER".  LT-AMOUNT
020700*    IS COMP-3 - IT IS A MONEY FIELD, SAME AS TR-AMOUNT.
020800*----------------------------------------------------------
020900 01  WS-LEDGER-TABLE.
021000     05  LT-ENTRY OCCURS 500 TIMES.
021100         10  LT-ID                   PIC 9(09).
021200         10  LT-DESCRIPTION          PIC X(60).
021300         10  LT-AMOUNT               PIC S9(9)V99 COMP-3.
021400         10  LT-CATEGORY             PIC X(30).
021500         10  LT-TYPE                 PIC X(07).
021600             88  LT-INCOME                VALUE 'INCOME '.
021700             88  LT-EXPENSE               VALUE 'EXPENSE'.
021800         10  LT-DATE                 PIC 9(08).
021900         10  LT-DATE-R REDEFINES LT-DATE.
022000             15  LT-DATE-CCYY        PIC 9(04).
022100             15  LT-DATE-MM          PIC 9(02).
022200             15  LT-DATE-DD          PIC 9(02).
022300         10  LT-SEQ-NO               PIC 9(09) COMP.
022400     05  WS-LEDGER-COUNT             PIC 9(04) COMP VALUE 0.
022500     05  FILLER                      PIC X(06).
022600 
022700*----------------------------------------------------------
022800*    WS-CATEGORY-TABLE - REBUILT FRESH BY RPTCAT AND, ONLY
022900*    FOR EXPENSE TOTALS, BY RPTMTH'S CATEGORY BREAKDOWN.  THE
023000*    THREE TOTAL FIELDS ARE COMP-3, SAME AS TR-CE-INCOME-TOTAL
023100*    ET AL IN LEDGREC.
023200*----------------------------------------------------------
023300 01  WS-CATEGORY-TABLE.
023400     05  CT-ENTRY OCCURS 100 TIMES.
023500         10  CT-NAME                 PIC X(30).
023600         10  CT-INCOME-TOTAL         PIC S9(9)V99 COMP-3.
023700         10  CT-EXPENSE-TOTAL        PIC S9(9)V99 COMP-3.
023800         10  CT-NET-TOTAL            PIC S9(9)V99 COMP-3.
023900     05  WS-CAT-COUNT                PIC 9(04) COMP VALUE 0.
024000     05  FILLER                      PIC X(06).
024100 
024200*----------------------------------------------------------
024300*    WS-SORT-TABLE - PASSED TO LEDGRSRT.  SAME SHAPE AS
024400*    LEDGRSRT'S OWN LS-SORT-TABLE LINKAGE.
024500*----------------------------------------------------------
024600 01  WS-SORT-TABLE.
024700     05  WS-SORT-ENTRY OCCURS 500 TIMES.
024800         10  WS-SORT-KEY             PIC S9(09)V99.
024900         10  WS-SORT-SEQ             PIC 9(04) COMP.
025000     05  WS-SORT-COUNT               PIC 9(04) COMP VALUE 0.
025100     05  FILLER                      PIC X(06).
025200 
025300*----------------------------------------------------------
025400*    SUBSCRIPTS - ALL COMP, KEPT TOGETHER FOR EASE OF DUMP
025500*    READING (THE SHOP HABIT, SEE CNTRLBRK).
025600*----------------------------------------------------------
025700 01  WS-SUBSCRIPTS.
025800     05  WS-BUILD-IX                 PIC 9(04) COMP VALUE 0.
025900     05  WS-COMPACT-IX               PIC 9(04) COMP VALUE 0.
026000     05  WS-CAT-IX                   PIC 9(04) COMP VALUE 0.
026100     05  WS-SORT-IX                  PIC 9(04) COMP VALUE 0.
026200     05  FILLER                      PIC X(06).
026300 
026400*----------------------------------------------------------
026500*    REPORT CONTROLS - WS-PAGE-COUNT DRIVES HL-PAGE-NO ON THE
026600*    COMMON PAGE HEADING.
026700*----------------------------------------------------------
026800 01  WS-REPORT-CONTROLS.
026900     05  WS-PAGE-COUNT               PIC S9(3) COMP VALUE ZERO.
027000     05  FILLER                      PIC X(06).
027100 
027200*----------------------------------------------------------
027300*    WS-TOTALS-WORK - RPTBAL'S RUNNING INCOME/EXPENSE/NET
027400*    ACCUMULATORS, RESET AT THE TOP OF 700-COMPUTE-TOTALS.
027500*----------------------------------------------------------
027600 01  WS-TOTALS-WORK.
027700     05  WS-TOTAL-INCOME             PIC S9(9)V99 VALUE 0.
027800     05  WS-TOTAL-EXPENSE            PIC S9(9)V99 VALUE 0.
027900     05  WS-NET-AMOUNT               PIC S9(9)V99 VALUE 0.
028000     05  FILLER                      PIC X(06).
028100 
028200*----------------------------------------------------------
028300*    WS-MONTHLY-ACCUMULATORS - RPTMTH'S RUNNING TOTALS FOR
028400*    THE CURRENT CCYY/MM ONLY, RESET AT THE TOP OF EACH RUN
028500*    OF 750-RPT-MONTHLY.
028600*----------------------------------------------------------
028700 01  WS-MONTHLY-ACCUMULATORS.
028800     05  WS-MTH-INCOME               PIC S9(9)V99 VALUE 0.
028900     05  WS-MTH-EXPENSE              PIC S9(9)V99 VALUE 0.
029000     05  WS-MTH-NET                  PIC S9(9)V99 VALUE 0.
029100     05  WS-MTH-COUNT                PIC 9(04) COMP VALUE 0.
029200     05  FILLER                      PIC X(06).
029300 
029400*----------------------------------------------------------
029500*    WS-DATE-FORMAT-WORK - THE CCYY/MM/DD PIECES OF WHATEVER
029600*    DATE 900-FORMAT-DATE-TEXT IS CURRENTLY EDITING.
029700*----------------------------------------------------------
029800 01  WS-DATE-FORMAT-WORK.
029900     05  WS-FMT-CCYY                 PIC 9(04).
030000     05  WS-FMT-MM                   PIC 9(02).
030100     05  WS-FMT-DD                   PIC 9(02).
030200     05  WS-FMT-DATE-TEXT            PIC X(10).
030300     05  FILLER                      PIC X(06).
030400 
030500*----------------------------------------------------------
030600*    WS-UPPER-WORK - SOURCE/RESULT PAIR FOR 575-UPPERCASE-
030700*    FIELD, USED BY RPTCAT'S CATEGORY HEADING LINE.
030800*----------------------------------------------------------
030900 01  WS-UPPER-WORK.
031000     05  WS-UPPER-SOURCE             PIC X(30).
031100     05  WS-UPPER-RESULT             PIC X(30).
031200     05  FILLER                      PIC X(06).
031300 
031400*----------------------------------------------------------
031500*    SEARCH WORK - KEYWORD/DESCRIPTION/CATEGORY ARE ALL
031600*    LOWER-CASED WITH INSPECT ... CONVERTING BEFORE THE
031700*    SUBSTRING TEST (INSPECT ... TALLYING FOR ALL DOES THE
031800*    SUBSTRING TEST - NO INTRINSIC FUNCTION NEEDED).
031900*----------------------------------------------------------
032000 01  WS-SEARCH-WORK.
032100     05  WS-SRCH-KEYWORD-LEN         PIC 9(04) COMP.
032200     05  WS-LC-KEYWORD               PIC X(60).
032300     05  WS-LC-DESC                  PIC X(60).
032400     05  WS-LC-CAT                   PIC X(30).
032500     05  WS-MATCH-COUNT              PIC 9(04) COMP.
032600     05  WS-FOUND-COUNT              PIC 9(04) COMP.
032700     05  FILLER                      PIC X(06).
032800 
032900*----------------------------------------------------------
033000*    REPORT LINES - EVERY LINE SUMS TO THE 133-BYTE PRINT
033100*    WIDTH, CNTRLBRK'S HABIT.
033200*----------------------------------------------------------
033300*----------------------------------------------------------
033400*    RPT-SPACES/RPT-RULE-LINE - BLANK AND RULED SPACER LINES,
033500*    CARRIED FOR FUTURE REPORT FORMATTING BUT NOT CURRENTLY
033600*    WRITTEN BY ANY PARAGRAPH.
033700*----------------------------------------------------------
033800 01  RPT-SPACES.
033900     05  FILLER                      PIC X(133) VALUE SPACES.
034000 
034100 01  RPT-RULE-LINE.
034200     05  FILLER                      PIC X(01) VALUE SPACE.
034300     05  FILLER                      PIC X(30) VALUE ALL '-'.
034400     05  FILLER                      PIC X(102) VALUE SPACES.
034500 
034600 01  HL-PAGE-HEADING.
034700     05  FILLER                      PIC X(01) VALUE SPACE.
034800     05  FILLER                      PIC X(09) VALUE 'LEDGRBAT '.
034900     05  FILLER                      PIC X(02) VALUE SPACES.
035000     05  HL-REPORT-TITLE             PIC X(40) VALUE SPACES.
035100     05  FILLER                      PIC X(20) VALUE SPACES.
035200     05  FILLER                      PIC X(05) VALUE 'PAGE '.
035300     05  HL-PAGE-NO                  PIC ZZZ.
035400     05  FILLER                      PIC X(53) VALUE SPACES.
035500 
035600 01  DL-CAT-HEADING.
035700     05  FILLER                      PIC X(01) VALUE SPACE.
035800     05  DL-CAT-NAME                 PIC X(30).
035900     05  FILLER                      PIC X(02) VALUE SPACES.
036000     05  FILLER                      PIC X(11) VALUE 'NET TOTAL:'.
036100     05  DL-CAT-NET                  PIC $$$$$$$$.99-.
036200     05  FILLER                      PIC X(77) VALUE SPACES.
036300 
036400 01  DL-TRANS-DETAIL.
036500     05  FILLER                      PIC X(03) VALUE SPACES.
036600     05  DL-TRANS-ID                 PIC ZZZZZZZZ9.
036700     05  FILLER                      PIC X(01) VALUE SPACE.
036800     05  DL-TRANS-DATE               PIC X(10).
036900     05  FILLER                      PIC X(01) VALUE SPACE.
037000     05  DL-TRANS-DESC               PIC X(30).
037100     05  FILLER                      PIC X(01) VALUE SPACE.
037200     05  DL-TRANS-AMT                PIC $$$$$$$$.99-.
037300     05  FILLER                      PIC X(01) VALUE SPACE.
037400     05  DL-TRANS-TYPE               PIC X(07).
037500     05  FILLER                      PIC X(58) VALUE SPACES.
037600 
037700*----------------------------------------------------------
037800*    DL-MONTHLY-TOTAL - ONE LABEL/AMOUNT LINE, RE-USED FOR
037900*    EACH OF RPTMTH'S THREE TOTALS AND ITS WARNING LINE.
038000*----------------------------------------------------------
038100 01  DL-MONTHLY-TOTAL.
038200     05  DL-MTH-LABEL                PIC X(18).
038300     05  DL-MTH-AMOUNT               PIC $$$$$$$$.99-.
038400     05  FILLER                      PIC X(103) VALUE SPACES.
038500 
038600*----------------------------------------------------------
038700*    DL-MONTHLY-CAT - ONE EXPENSE-BY-CATEGORY LINE ON RPTMTH,
038800*    NARROWER THAN DL-CAT-HEADING SINCE NO INCOME/NET COLUMN
038900*    IS CARRIED HERE.
039000*----------------------------------------------------------
039100 01  DL-MONTHLY-CAT.
039200     05  DL-MTH-CAT-NAME             PIC X(15).
039300     05  FILLER                      PIC X(02) VALUE ': '.
039400     05  DL-MTH-CAT-AMT              PIC $$$$$$.99-.
039500     05  FILLER                      PIC X(106) VALUE SPACES.
039600 
039700 01  DL-ADVISORY-LINE.
039800     05  DL-ADVISORY-TEXT            PIC X(60).
039900     05  FILLER                      PIC X(73) VALUE SPACES.
040000 
040100 PROCEDURE DIVISION.
040200 
040300*----------------------------------------------------------
040400*    MAINLINE - OPEN CARDS AND THE REPORT FILE, PRIME THE ID
040500*    COUNTER AND THE RUN DATE, LOAD THE LEDGER, THEN LET
040600*    200-PROCESS-ONE-CARD DRIVE THE REST OF THE RUN ONE CARD
040700*    AT A TIME UNTIL TRANCARD IS EXHAUSTED.
040800*----------------------------------------------------------
040900 000-MAINLINE.
041000     OPEN INPUT TRANCARD.
041100     OPEN OUTPUT LEDGRRPT.
041200*        RESET RUNS BEFORE THE LOAD STEP SO A RERUN IN THE
041300*        SAME ADDRESS SPACE NEVER INHERITS A COUNTER VALUE
041400*        FROM WHATEVER RAN BEFORE IT.
041500     PERFORM 050-CALL-CLC-RESET THRU 050-EXIT.
041600     PERFORM 060-READ-RUNDTE-CARD THRU 060-EXIT.
041700     PERFORM 100-LOAD-LEDGER-FILE THRU 100-EXIT.
041800*        ONE PASS PER CARD UNTIL TRANCARD RUNS DRY - THE
041900*        WHOLE JOB IS DRIVEN OFF THIS ONE LOOP.
042000     PERFORM 200-PROCESS-ONE-CARD THRU 200-EXIT
042100         UNTIL EOF-TRANCARD.
042200*        BOTH FILES ARE CLOSED HERE ON THE NORMAL END-OF-
042300*        RUN PATH; THE RUNDTE-MISSING ABEND PATH IN
042400*        060-READ-RUNDTE-CARD CLOSES THEM ITSELF BEFORE
042500*        GOBACK, SINCE IT NEVER REACHES THIS POINT.
042600     CLOSE TRANCARD.
042700     CLOSE LEDGRRPT.
042800*        A CLEAN RUN ALWAYS ENDS RC=0 - THE ONLY OTHER
042900*        RETURN-CODE THIS PROGRAM SETS IS RC=16 FOR A
043000*        MISSING/BAD RUNDTE CARD.
043100     MOVE ZERO TO RETURN-CODE.
043200     GOBACK.
043300 
043400*----------------------------------------------------------
043500*    RESET THE NEXT-ID COUNTER LEDGRCLC KEEPS ACROSS CALLS -
043600*    WITHOUT THIS A RERUN IN THE SAME ADDRESS SPACE WOULD
043700*    CARRY OVER IDS FROM THE PRIOR RUN (SEE WO-2618).
043800*----------------------------------------------------------
043900 050-CALL-CLC-RESET.
044000*        FUNCTION CODE 'R' - LEDGRCLC ZEROES ITS OWN
044100*        INTERNAL COUNTER, NOTHING IS PASSED BACK.
044200     SET WS-CLC-FN-RESET TO TRUE.
044300     CALL 'LEDGRCLC' USING WS-CLC-PARM-AREA, WS-CLC-CSV-LINE,
044400                            TR-TRANSACTION-REC.
044500 050-EXIT.
044600     EXIT.
044700 
044800*----------------------------------------------------------
044900*    THE FIRST CARD ON TRANCARD MUST BE RUNDTE - NO CLOCK
045000*    READ, THE RUN DATE COMES FROM THE CARD DECK.
045100*----------------------------------------------------------
045200 060-READ-RUNDTE-CARD.
045300*        THE RUNDTE READ IS ITS OWN PARAGRAPH, SEPARATE
045400*        FROM 200-PROCESS-ONE-CARD'S READ, SINCE IT HAS ITS
045500*        OWN ABEND PATH RATHER THAN A DISPATCH TABLE.
045600     READ TRANCARD INTO TC-CARD-AREA
045700         AT END  SET EOF-TRANCARD TO TRUE.
045800*        A DECK THAT SKIPS RUNDTE OR STARTS WITH SOMETHING
045900*        ELSE IS BAD INPUT - THE RUN ABENDS CLEANLY (RC=16)
046000*        RATHER THAN PROCESS CARDS AGAINST NO KNOWN RUN DATE.
046100     IF EOF-TRANCARD OR NOT TC-RUNDTE-CARD
046200         DISPLAY 'LEDGRBAT - FIRST CARD MUST BE RUNDTE'
046300         MOVE 16 TO RETURN-CODE
046400         CLOSE TRANCARD
046500         CLOSE LEDGRRPT
046600         GOBACK.
046700*        THE ONLY PLACE 'TODAY' IS ESTABLISHED FOR THE
046800*        WHOLE RUN - EVERY CURRENT-MONTH TEST LATER COMPARES
046900*        AGAINST LG-RUN-DATE, NEVER AGAINST THE SYSTEM DATE.
047000     MOVE TC-RUNDTE-VALUE TO LG-RUN-DATE.
047100 060-EXIT.
047200     EXIT.
047300 
047400*----------------------------------------------------------
047500*    LOAD - A MISSING LEDGER FILE IS NOT AN ERROR, THE RUN
047600*    JUST STARTS WITH AN EMPTY LEDGER.
047700*----------------------------------------------------------
047800 100-LOAD-LEDGER-FILE.
047900     OPEN INPUT LEDGRFIL.
048000*        FIRST RUN OF A NEW LEDGER HAS NO FILE ON DISK YET -
048100*        THAT IS EXPECTED, NOT AN ERROR CONDITION.
048200     IF NOT LEDGRFIL-OK
048300         DISPLAY 'LEDGRBAT - LEDGER FILE NOT FOUND, ',
048400                 'STARTING WITH AN EMPTY LEDGER'
048500         GO TO 100-EXIT.
048600*        PRIME THE READ SO THE UNTIL TEST BELOW HAS A
048700*        RECORD (OR EOF) TO LOOK AT ON ITS FIRST PASS.
048800     PERFORM 110-READ-LEDGRFIL-LINE THRU 110-EXIT.
048900     PERFORM 120-LOAD-ONE-LINE THRU 120-EXIT
049000         UNTIL EOF-LEDGRFIL.
049100     CLOSE LEDGRFIL.
049200 100-EXIT.
049300     EXIT.
049400 
049500*----------------------------------------------------------
049600*    ONE PHYSICAL LINE OFF LEDGRFIL, INCLUDING THE HEADER ROW
049700*    - THE CALLER DECIDES WHAT TO DO WITH IT.
049800*----------------------------------------------------------
049900 110-READ-LEDGRFIL-LINE.
050000     READ LEDGRFIL INTO WS-LEDGRFIL-LINE
050100         AT END  SET EOF-LEDGRFIL TO TRUE.
050200 110-EXIT.
050300     EXIT.
050400 
050500*----------------------------------------------------------
050600*    READ, DECODE, AND APPEND ONE LEDGER LINE - A DECODE
050700*    FAILURE IS LOGGED AND THE LINE IS DROPPED, IT DOES NOT
050800*    STOP THE LOAD.
050900*----------------------------------------------------------
051000 120-LOAD-ONE-LINE.
051100     PERFORM 110-READ-LEDGRFIL-LINE THRU 110-EXIT.
051200     IF NOT EOF-LEDGRFIL
051300         MOVE WS-LEDGRFIL-LINE TO WS-CLC-CSV-LINE
051400         SET WS-CLC-FN-DECODE TO TRUE
051500         CALL 'LEDGRCLC' USING WS-CLC-PARM-AREA,
051600                                WS-CLC-CSV-LINE,
051700                                TR-TRANSACTION-REC
051800         IF WS-CLC-RC-OK
051900             PERFORM 125-APPEND-TO-LEDGER-TABLE THRU 125-EXIT
052000         ELSE
052100             DISPLAY 'LEDGRBAT - LEDGER LINE SKIPPED, ',
052200                     'DECODE FAILED - LINE IS THE HEADER ',
052300                     'ROW OR IS DAMAGED'
052400         END-IF
052500     END-IF.
052600 120-EXIT.
052700     EXIT.
052800 
052900*----------------------------------------------------------
053000*    NOTE - THE FIRST LINE READ IS ORDINARILY THE HEADER
053100*    ROW.  IT FAILS DECODE (ITS TR-TYPE FIELD IS NEITHER
053200*    'INCOME'/'EXPENSE' NOR IS TR-DATE A VALID CCYY-MM-DD),
053300*    SO IT IS SKIPPED HERE THE SAME WAY A DAMAGED DATA LINE
053400*    WOULD BE - NO SEPARATE HEADER-SKIP LOGIC IS NEEDED.
053500*----------------------------------------------------------
053600 125-APPEND-TO-LEDGER-TABLE.
053700     MOVE TR-ID                       TO TR-LE-ID.
053800     MOVE TR-DESCRIPTION              TO TR-LE-DESCRIPTION.
053900     MOVE TR-AMOUNT                   TO TR-LE-AMOUNT.
054000     MOVE TR-CATEGORY                 TO TR-LE-CATEGORY.
054100     MOVE TR-TYPE                     TO TR-LE-TYPE.
054200     MOVE TR-DATE                     TO TR-LE-DATE.
054300     ADD 1 TO WS-LEDGER-COUNT.
054400*        SEQUENCE NUMBER IS ASSIGNED BY LOAD/APPEND ORDER,
054500*        NOT BY ID - IT IS WHAT 'ORIGINAL LEDGER ORDER' MEANS
054600*        ON THE CATEGORY AND SEARCH REPORTS.
054700     MOVE WS-LEDGER-COUNT             TO TR-LE-SEQ-NO.
054800     MOVE TR-LE-ID          TO LT-ID (WS-LEDGER-COUNT).
054900     MOVE TR-LE-DESCRIPTION TO LT-DESCRIPTION (WS-LEDGER-COUNT).
055000     MOVE TR-LE-AMOUNT      TO LT-AMOUNT (WS-LEDGER-COUNT).
055100     MOVE TR-LE-CATEGORY    TO LT-CATEGORY (WS-LEDGER-COUNT).
055200     MOVE TR-LE-TYPE        TO LT-TYPE (WS-LEDGER-COUNT).
055300     MOVE TR-LE-DATE        TO LT-DATE (WS-LEDGER-COUNT).
055400     MOVE TR-LE-SEQ-NO      TO LT-SEQ-NO (WS-LEDGER-COUNT).
055500 125-EXIT.
055600     EXIT.
055700 
055800*----------------------------------------------------------
055900*    READ ONE TRANCARD AND DISPATCH ON ITS CODE.  COMMENT
056000*    CARDS ('*' IN COLUMNS 1-6) ARE READ AND DROPPED HERE SO
056100*    A RUN DECK CAN CARRY DOCUMENTATION CARDS LIKE ANY OTHER
056200*    SHOP JCL/CARD DECK.
056300*----------------------------------------------------------
056400 200-PROCESS-ONE-CARD.
056500     READ TRANCARD INTO TC-CARD-AREA
056600         AT END  SET EOF-TRANCARD TO TRUE.
056700     IF NOT EOF-TRANCARD
056800         IF NOT TC-COMMENT-CARD
056900             EVALUATE TRUE
057000                 WHEN TC-ADD-CARD
057100                     PERFORM 400-ADD-TRANSACTION THRU 400-EXIT
057200                 WHEN TC-DEL-CARD
057300                     PERFORM 450-REMOVE-TRANSACTION
057400                         THRU 450-EXIT
057500                 WHEN TC-RPTALL-CARD
057600                     PERFORM 500-RPT-ALL-TRANS THRU 500-EXIT
057700                 WHEN TC-RPTCAT-CARD
057800                     PERFORM 550-RPT-CATEGORY-SUMMARY
057900                         THRU 550-EXIT
058000                 WHEN TC-RPTMTH-CARD
058100                     PERFORM 750-RPT-MONTHLY THRU 750-EXIT
058200                 WHEN TC-RPTBAL-CARD
058300                     PERFORM 820-RPT-BALANCE THRU 820-EXIT
058400                 WHEN TC-FIND-CARD
058500                     PERFORM 650-RPT-SEARCH THRU 650-EXIT
058600                 WHEN OTHER
058700                     PERFORM 195-BAD-CARD THRU 195-EXIT
058800             END-EVALUATE
058900         END-IF
059000     END-IF.
059100 200-EXIT.
059200     EXIT.
059300 
059400*----------------------------------------------------------
059500*    UNKNOWN CARD CODE - LOGGED AND SKIPPED, THE RUN IS NOT
059600*    ABENDED FOR ONE BAD CARD.
059700*----------------------------------------------------------
059800 195-BAD-CARD.
059900     DISPLAY 'LEDGRBAT - UNRECOGNIZED CONTROL CARD - ',
060000             TC-CARD-CODE.
060100 195-EXIT.
060200     EXIT.
060300 
060400*----------------------------------------------------------
060500*    ADD - THE CARD BODY IS RAW LEDGER-CSV TEXT (ID FIELD
060600*    IS IGNORED, LEDGRCLC HANDS BACK A FRESH ID).
060700*----------------------------------------------------------
060800 400-ADD-TRANSACTION.
060900*        THE ADD CARD BODY IS RAW COMMA-DELIMITED TEXT IN
061000*        THE SAME LAYOUT AS A LEDGRFIL LINE - LEDGRCLC IS
061100*        NOT TOLD WHICH SOURCE THE TEXT CAME FROM.
061200     MOVE TC-CARD-BODY TO WS-CLC-CSV-LINE.
061300     SET WS-CLC-FN-DECODE TO TRUE.
061400     CALL 'LEDGRCLC' USING WS-CLC-PARM-AREA, WS-CLC-CSV-LINE,
061500                            TR-TRANSACTION-REC.
061600*        LEDGRCLC REJECTS RECORDS THAT FAIL ITS OWN FIELD
061700*        EDITS (BAD DATE, BAD TYPE, ETC) BEFORE THIS PROGRAM
061800*        EVER SEES THE DECODED FIELDS.
061900     IF NOT WS-CLC-RC-OK
062000         DISPLAY 'LEDGRBAT - ADD CARD REJECTED, BAD DATA'
062100         GO TO 400-EXIT.
062200*        LEDGRCLC DOES NOT ENFORCE THIS ITSELF - IT IS A
062300*        LEDGRBAT-LEVEL ADD-TIME EDIT ONLY.
062400     IF TR-DESCRIPTION = SPACES
062500         DISPLAY 'LEDGRBAT - ADD CARD REJECTED, ',
062600                 'BLANK DESCRIPTION'
062700         GO TO 400-EXIT.
062800*        ZERO OR NEGATIVE AMOUNTS ARE REJECTED AT ADD TIME -
062900*        A ZERO-VALUE ROW WOULD LOOK LIKE MISSING DATA ON
063000*        EVERY REPORT, AND A NEGATIVE ONE WOULD DOUBLE AS AN
063100*        UNDOCUMENTED CREDIT/REFUND CODE.
063200     IF TR-AMOUNT NOT > 0
063300         DISPLAY 'LEDGRBAT - ADD CARD REJECTED, ',
063400                 'AMOUNT NOT POSITIVE'
063500         GO TO 400-EXIT.
063600     SET WS-CLC-FN-NEXT-ID TO TRUE.
063700     CALL 'LEDGRCLC' USING WS-CLC-PARM-AREA, WS-CLC-CSV-LINE,
063800                            TR-TRANSACTION-REC.
063900     PERFORM 125-APPEND-TO-LEDGER-TABLE THRU 125-EXIT.
064000     PERFORM 800-REWRITE-LEDGER-FILE THRU 800-EXIT.
064100 400-EXIT.
064200     EXIT.
064300 
064400*----------------------------------------------------------
064500*    DEL - IDS ARE UNIQUE SO AT MOST ONE ROW EVER MATCHES.
064600*----------------------------------------------------------
064700 450-REMOVE-TRANSACTION.
064800*        SWITCH STARTS 'NO ' - 455-SCAN-FOR-ID FLIPS IT TO
064900*        'YES' ONLY ON AN ACTUAL ID MATCH.
065000     MOVE 'NO ' TO WS-REMOVED-SW.
065100     MOVE 1 TO WS-BUILD-IX.
065200     PERFORM 455-SCAN-FOR-ID THRU 455-EXIT
065300         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
065400*        DISTINCT DISPLAY MESSAGES FOR REMOVED VS. NOT-FOUND
065500*        SO A BAD DEL CARD IS OBVIOUS IN THE JOB LOG.
065600     IF SOMETHING-REMOVED
065700         PERFORM 800-REWRITE-LEDGER-FILE THRU 800-EXIT
065800         DISPLAY 'LEDGRBAT - TRANSACTION REMOVED, ID=',
065900                 TC-DEL-ID
066000     ELSE
066100         DISPLAY 'LEDGRBAT - TRANSACTION NOT FOUND, ID=',
066200                 TC-DEL-ID.
066300 450-EXIT.
066400     EXIT.
066500 
066600*----------------------------------------------------------
066700*    LINEAR SCAN - THE LEDGER IS NOT KEPT IN ID ORDER (ADD
066800*    APPENDS TO THE END), SO EVERY ROW MUST BE CHECKED.  ON A
066900*    HIT, WS-BUILD-IX IS FORCED PAST WS-LEDGER-COUNT SO THE
067000*    PERFORM ... UNTIL DROPS OUT IMMEDIATELY - WITHOUT THIS
067100*    THE LOOP RE-TESTS THE SHIFTED-DOWN ROW NOW SITTING AT
067200*    THE OLD SUBSCRIPT (THE WO-1140 BUG, SEE THE CHANGE LOG).
067300*----------------------------------------------------------
067400 455-SCAN-FOR-ID.
067500     IF LT-ID (WS-BUILD-IX) = TC-DEL-ID
067600         PERFORM 460-COMPACT-TABLE THRU 460-EXIT
067700         MOVE 'YES' TO WS-REMOVED-SW
067800         COMPUTE WS-BUILD-IX = WS-LEDGER-COUNT + 1
067900     ELSE
068000         ADD 1 TO WS-BUILD-IX.
068100 455-EXIT.
068200     EXIT.
068300 
068400*----------------------------------------------------------
068500*    CLOSE THE GAP LEFT BY THE REMOVED ROW - SHIFT EVERY ROW
068600*    ABOVE IT DOWN ONE SLOT, THEN SHRINK THE COUNT.
068700*----------------------------------------------------------
068800 460-COMPACT-TABLE.
068900     PERFORM 465-SHIFT-ONE-ENTRY THRU 465-EXIT
069000         VARYING WS-COMPACT-IX FROM WS-BUILD-IX BY 1
069100         UNTIL WS-COMPACT-IX >= WS-LEDGER-COUNT.
069200*        THE COUNT SHRINKS AFTER THE SHIFT, NOT BEFORE -
069300*        465-SHIFT-ONE-ENTRY STILL NEEDS THE OLD COUNT AS
069400*        ITS UPPER BOUND WHILE IT IS RUNNING.
069500     SUBTRACT 1 FROM WS-LEDGER-COUNT.
069600 460-EXIT.
069700     EXIT.
069800 
069900*----------------------------------------------------------
070000*    MOVE ONE ROW DOWN ONE SLOT, FIELD BY FIELD - LT-ENTRY
070100*    HAS NO OCCURS-LEVEL GROUP MOVE AVAILABLE ACROSS TWO
070200*    DIFFERENT SUBSCRIPTS, SO EACH ELEMENTARY FIELD IS MOVED.
070300*----------------------------------------------------------
070400 465-SHIFT-ONE-ENTRY.
070500     MOVE LT-ID (WS-COMPACT-IX + 1)
070600                              TO LT-ID (WS-COMPACT-IX).
070700     MOVE LT-DESCRIPTION (WS-COMPACT-IX + 1)
070800                              TO LT-DESCRIPTION (WS-COMPACT-IX).
070900     MOVE LT-AMOUNT (WS-COMPACT-IX + 1)
071000                              TO LT-AMOUNT (WS-COMPACT-IX).
071100     MOVE LT-CATEGORY (WS-COMPACT-IX + 1)
071200                              TO LT-CATEGORY (WS-COMPACT-IX).
071300     MOVE LT-TYPE (WS-COMPACT-IX + 1)
071400                              TO LT-TYPE (WS-COMPACT-IX).
071500     MOVE LT-DATE (WS-COMPACT-IX + 1)
071600                              TO LT-DATE (WS-COMPACT-IX).
071700     MOVE LT-SEQ-NO (WS-COMPACT-IX + 1)
071800                              TO LT-SEQ-NO (WS-COMPACT-IX).
071900 465-EXIT.
072000     EXIT.
072100 
072200*----------------------------------------------------------
072300*    REWRITE - HEADER ROW PLUS EVERY TABLE ROW, RE-ENCODED
072400*    THROUGH LEDGRCLC.  RUNS AFTER EVERY SUCCESSFUL ADD/DEL.
072500*----------------------------------------------------------
072600 800-REWRITE-LEDGER-FILE.
072700*        THE WHOLE FILE IS REWRITTEN FROM THE TABLE, IN
072800*        MEMORY ORDER, EVERY TIME - THERE IS NO IN-PLACE
072900*        REWRITE OF A LINE-SEQUENTIAL FILE.
073000     OPEN OUTPUT LEDGRFIL.
073100     MOVE 'id,description,amount,category,type,date'
073200         TO WS-LEDGRFIL-LINE.
073300     WRITE LG-FILE-LINE FROM WS-LEDGRFIL-LINE.
073400     PERFORM 810-WRITE-ONE-LEDGER-LINE THRU 810-EXIT
073500         VARYING WS-BUILD-IX FROM 1 BY 1
073600         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
073700     CLOSE LEDGRFIL.
073800 800-EXIT.
073900     EXIT.
074000 
074100*----------------------------------------------------------
074200*    ONE TABLE ROW OUT.  THE ROW IS COPIED INTO THE COPYBOOK'S
074300*    TR-LEDGER-ENTRY/TR-TRANSACTION-REC FIELDS SO LEDGRCLC CAN
074400*    ENCODE IT THE SAME WAY IT DECODED IT COMING IN.
074500*----------------------------------------------------------
074600 810-WRITE-ONE-LEDGER-LINE.
074700     MOVE LT-ID (WS-BUILD-IX)          TO TR-LE-ID.
074800     MOVE LT-DESCRIPTION (WS-BUILD-IX) TO TR-LE-DESCRIPTION.
074900     MOVE LT-AMOUNT (WS-BUILD-IX)      TO TR-LE-AMOUNT.
075000     MOVE LT-CATEGORY (WS-BUILD-IX)    TO TR-LE-CATEGORY.
075100     MOVE LT-TYPE (WS-BUILD-IX)        TO TR-LE-TYPE.
075200     MOVE LT-DATE (WS-BUILD-IX)        TO TR-LE-DATE.
075300     MOVE TR-LE-ID                     TO TR-ID.
075400     MOVE TR-LE-DESCRIPTION            TO TR-DESCRIPTION.
075500     MOVE TR-LE-AMOUNT                 TO TR-AMOUNT.
075600     MOVE TR-LE-CATEGORY               TO TR-CATEGORY.
075700     MOVE TR-LE-TYPE                   TO TR-TYPE.
075800     MOVE TR-LE-DATE                   TO TR-DATE.
075900*        ENCODE IS THE MIRROR OF DECODE - SAME FIELD LAYOUT,
076000*        OPPOSITE DIRECTION, THROUGH THE SAME SUBPROGRAM.
076100     SET WS-CLC-FN-ENCODE TO TRUE.
076200     CALL 'LEDGRCLC' USING WS-CLC-PARM-AREA, WS-CLC-CSV-LINE,
076300                            TR-TRANSACTION-REC.
076400     MOVE WS-CLC-CSV-LINE TO WS-LEDGRFIL-LINE.
076500     WRITE LG-FILE-LINE FROM WS-LEDGRFIL-LINE.
076600 810-EXIT.
076700     EXIT.
076800 
076900*----------------------------------------------------------
077000*    COMMON PAGE HEADING FOR ALL SIX REPORTS - CALLER SETS
077100*    HL-REPORT-TITLE FIRST.
077200*----------------------------------------------------------
077300 095-WRITE-PAGE-HEADING.
077400*        PAGE COUNT IS PROGRAM-WIDE, NOT PER-REPORT - A JOB
077500*        RUNNING SEVERAL REPORT CARDS IN ONE STREAM NUMBERS
077600*        PAGES CONTINUOUSLY ACROSS ALL OF THEM.
077700     ADD 1 TO WS-PAGE-COUNT.
077800     MOVE WS-PAGE-COUNT TO HL-PAGE-NO.
077900     WRITE LG-RPT-LINE FROM HL-PAGE-HEADING
078000         AFTER ADVANCING PAGE.
078100 095-EXIT.
078200     EXIT.
078300 
078400*----------------------------------------------------------
078500*    COMMON 'NOTHING TO REPORT' LINE - EMPTY LEDGER, EMPTY
078600*    SEARCH RESULT, OR AN EMPTY CURRENT MONTH ALL SHARE IT.
078700*----------------------------------------------------------
078800 505-PRINT-NONE-FOUND.
078900     MOVE 'NO TRANSACTIONS IN LEDGER - REPORT SKIPPED'
079000         TO DL-ADVISORY-TEXT.
079100     WRITE LG-RPT-LINE FROM DL-ADVISORY-LINE
079200         AFTER ADVANCING PAGE.
079300 505-EXIT.
079400     EXIT.
079500 
079600*----------------------------------------------------------
079700*    CCYY-MM-DD DISPLAY TEXT FOR THE DETAIL LINES - CALLER
079800*    MOVES THE THREE PIECES INTO WS-FMT-CCYY/MM/DD FIRST.
079900*----------------------------------------------------------
080000 900-FORMAT-DATE-TEXT.
080100     STRING WS-FMT-CCYY DELIMITED BY SIZE
080200            '-'         DELIMITED BY SIZE
080300            WS-FMT-MM   DELIMITED BY SIZE
080400            '-'         DELIMITED BY SIZE
080500            WS-FMT-DD   DELIMITED BY SIZE
080600         INTO WS-FMT-DATE-TEXT.
080700 900-EXIT.
080800     EXIT.
080900 
081000*----------------------------------------------------------
081100*    COMMON DETAIL-LINE BUILDER FOR ALL-TRANSACTIONS, CATEGORY
081200*    SUMMARY MEMBER LINES, AND FIND RESULTS - ONE ROW, KEYED
081300*    BY WS-BUILD-IX, INTO DL-TRANS-DETAIL.
081400*----------------------------------------------------------
081500 535-MOVE-TRANS-TO-DL.
081600     MOVE LT-ID (WS-BUILD-IX)        TO DL-TRANS-ID.
081700     MOVE LT-DATE-CCYY (WS-BUILD-IX) TO WS-FMT-CCYY.
081800     MOVE LT-DATE-MM (WS-BUILD-IX)   TO WS-FMT-MM.
081900     MOVE LT-DATE-DD (WS-BUILD-IX)   TO WS-FMT-DD.
082000     PERFORM 900-FORMAT-DATE-TEXT THRU 900-EXIT.
082100     MOVE WS-FMT-DATE-TEXT             TO DL-TRANS-DATE.
082200     MOVE LT-DESCRIPTION (WS-BUILD-IX) TO DL-TRANS-DESC.
082300     MOVE LT-AMOUNT (WS-BUILD-IX)      TO DL-TRANS-AMT.
082400     MOVE LT-TYPE (WS-BUILD-IX)        TO DL-TRANS-TYPE.
082500 535-EXIT.
082600     EXIT.
082700 
082800*----------------------------------------------------------
082900*    RPTALL - ALL TRANSACTIONS, DATE DESCENDING.  BUILD A
083000*    DATE-KEYED WORK TABLE, CALL LEDGRSRT, WALK THE RESULT.
083100*----------------------------------------------------------
083200 500-RPT-ALL-TRANS.
083300*        AN EMPTY LEDGER PRINTS THE COMMON ADVISORY LINE
083400*        INSTEAD OF AN EMPTY REPORT BODY.
083500     IF WS-LEDGER-COUNT = 0
083600         PERFORM 505-PRINT-NONE-FOUND THRU 505-EXIT
083700         GO TO 500-EXIT.
083800*        THE SORT TABLE IS SIZED TO THE CURRENT LEDGER
083900*        COUNT, NOT THE OCCURS 500 MAXIMUM.
084000     MOVE WS-LEDGER-COUNT TO WS-SORT-COUNT.
084100     PERFORM 515-BUILD-DATE-SORT-ENTRY THRU 515-EXIT
084200         VARYING WS-BUILD-IX FROM 1 BY 1
084300         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
084400     CALL 'LEDGRSRT' USING WS-SORT-COUNT, WS-SORT-TABLE.
084500     MOVE 'ALL TRANSACTIONS - DATE DESCENDING'
084600         TO HL-REPORT-TITLE.
084700     PERFORM 095-WRITE-PAGE-HEADING THRU 095-EXIT.
084800     PERFORM 530-PRINT-SORTED-TRANS THRU 530-EXIT
084900         VARYING WS-SORT-IX FROM 1 BY 1
085000         UNTIL WS-SORT-IX > WS-SORT-COUNT.
085100 500-EXIT.
085200     EXIT.
085300 
085400*----------------------------------------------------------
085500*    ONE KEY/SEQUENCE PAIR PER LEDGER ROW - LT-SEQ-NO IS NOT
085600*    USED HERE, WS-BUILD-IX ITSELF IS THE POINTER LEDGRSRT
085700*    HANDS BACK IN WS-SORT-SEQ.
085800*----------------------------------------------------------
085900 515-BUILD-DATE-SORT-ENTRY.
086000     MOVE LT-DATE (WS-BUILD-IX) TO WS-SORT-KEY (WS-BUILD-IX).
086100     MOVE WS-BUILD-IX           TO WS-SORT-SEQ (WS-BUILD-IX).
086200 515-EXIT.
086300     EXIT.
086400 
086500*----------------------------------------------------------
086600*    WALK THE TABLE IN THE ORDER LEDGRSRT RETURNED - THE
086700*    LEDGER ROWS THEMSELVES NEVER MOVED.
086800*----------------------------------------------------------
086900 530-PRINT-SORTED-TRANS.
087000*        WS-SORT-SEQ POINTS BACK TO THE ORIGINAL LEDGER ROW
087100*        - THE PRINT LINE IS BUILT FROM THAT ROW, NOT FROM
087200*        ANYTHING IN THE SORT TABLE ITSELF.
087300     MOVE WS-SORT-SEQ (WS-SORT-IX) TO WS-BUILD-IX.
087400     PERFORM 535-MOVE-TRANS-TO-DL THRU 535-EXIT.
087500     WRITE LG-RPT-LINE FROM DL-TRANS-DETAIL
087600         AFTER ADVANCING 1.
087700 530-EXIT.
087800     EXIT.
087900 
088000*----------------------------------------------------------
088100*    RPTCAT - ONE SECTION PER CATEGORY, FIRST-SEEN ORDER,
088200*    MEMBER TRANSACTIONS IN ORIGINAL LEDGER ORDER, NO GRAND
088300*    TOTAL LINE (WO-2091 REQUEST DID NOT ASK FOR ONE).
088400*----------------------------------------------------------
088500 550-RPT-CATEGORY-SUMMARY.
088600*        SAME EMPTY-LEDGER SHORT-CIRCUIT AS RPTALL.
088700     IF WS-LEDGER-COUNT = 0
088800         PERFORM 505-PRINT-NONE-FOUND THRU 505-EXIT
088900         GO TO 550-EXIT.
089000*        THE CATEGORY TABLE IS REBUILT FROM SCRATCH ON
089100*        EVERY RPTCAT CARD - NOTHING IS CARRIED OVER FROM
089200*        A PRIOR REPORT OR FROM RPTMTH'S OWN CATEGORY WORK.
089300     MOVE 0 TO WS-CAT-COUNT.
089400     PERFORM 560-BUILD-CAT-INDEX THRU 560-EXIT
089500         VARYING WS-BUILD-IX FROM 1 BY 1
089600         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
089700     MOVE 'CATEGORY SUMMARY REPORT' TO HL-REPORT-TITLE.
089800     PERFORM 095-WRITE-PAGE-HEADING THRU 095-EXIT.
089900     PERFORM 570-PRINT-ONE-CATEGORY THRU 570-EXIT
090000         VARYING WS-CAT-IX FROM 1 BY 1
090100         UNTIL WS-CAT-IX > WS-CAT-COUNT.
090200 550-EXIT.
090300     EXIT.
090400 
090500*----------------------------------------------------------
090600*    FIRST-SEEN CATEGORY INDEXING - NO SORT.  EACH LEDGER ROW
090700*    IS CHECKED AGAINST THE CATEGORY TABLE BUILT SO FAR; A
090800*    MISS ADDS A NEW ENTRY IN THE ORDER THE CATEGORY WAS FIRST
090900*    SEEN IN THE LEDGER, WHICH IS WHY RPTCAT'S SECTIONS COME
091000*    OUT IN 'FIRST APPEARANCE' RATHER THAN ALPHABETIC ORDER.
091100*----------------------------------------------------------
091200 560-BUILD-CAT-INDEX.
091300*        FRESH LOOKUP FOR THIS LEDGER ROW - THE PRIOR ROW'S
091400*        FOUND/NOT-FOUND RESULT MUST NOT CARRY FORWARD.
091500     MOVE 'NO ' TO WS-FOUND-SW.
091600     PERFORM 562-SEARCH-CAT-TABLE THRU 562-EXIT
091700         VARYING WS-CAT-IX FROM 1 BY 1
091800         UNTIL WS-CAT-IX > WS-CAT-COUNT
091900         OR CATEGORY-FOUND.
092000     IF NOT CATEGORY-FOUND
092100         ADD 1 TO WS-CAT-COUNT
092200         MOVE LT-CATEGORY (WS-BUILD-IX)  TO TR-CE-NAME
092300         MOVE 0                          TO TR-CE-INCOME-TOTAL
092400         MOVE 0                          TO TR-CE-EXPENSE-TOTAL
092500         MOVE 0                          TO TR-CE-NET-TOTAL
092600         MOVE WS-CAT-COUNT                TO TR-CE-FIRST-ROW
092700         MOVE TR-CE-NAME          TO CT-NAME (WS-CAT-COUNT)
092800         MOVE TR-CE-INCOME-TOTAL  TO CT-INCOME-TOTAL
092900                                               (WS-CAT-COUNT)
093000         MOVE TR-CE-EXPENSE-TOTAL TO CT-EXPENSE-TOTAL
093100                                               (WS-CAT-COUNT)
093200         MOVE TR-CE-NET-TOTAL     TO CT-NET-TOTAL
093300                                               (WS-CAT-COUNT)
093400         MOVE WS-CAT-COUNT               TO WS-CAT-IX.
093500     PERFORM 565-ACCUM-CAT-ENTRY THRU 565-EXIT.
093600 560-EXIT.
093700     EXIT.
093800 
093900*----------------------------------------------------------
094000*    ONE COMPARE PER CALL - WS-FOUND-SW IS LEFT 'NO ' BY THE
094100*    CALLER SO A MISS FALLS THROUGH WITH NO ACTION HERE.
094200*----------------------------------------------------------
094300 562-SEARCH-CAT-TABLE.
094400     IF CT-NAME (WS-CAT-IX) = LT-CATEGORY (WS-BUILD-IX)
094500         MOVE 'YES' TO WS-FOUND-SW.
094600 562-EXIT.
094700     EXIT.
094800 
094900*----------------------------------------------------------
095000*    ADD THIS ROW'S AMOUNT INTO ITS CATEGORY'S INCOME OR
095100*    EXPENSE BUCKET AND RECOMPUTE THE NET - RUNS FOR BOTH A
095200*    BRAND-NEW CATEGORY ENTRY AND AN EXISTING ONE.
095300*----------------------------------------------------------
095400 565-ACCUM-CAT-ENTRY.
095500     IF LT-TYPE (WS-BUILD-IX) = 'INCOME '
095600         ADD LT-AMOUNT (WS-BUILD-IX)
095700             TO CT-INCOME-TOTAL (WS-CAT-IX)
095800     ELSE
095900         ADD LT-AMOUNT (WS-BUILD-IX)
096000             TO CT-EXPENSE-TOTAL (WS-CAT-IX).
096100     COMPUTE CT-NET-TOTAL (WS-CAT-IX) =
096200         CT-INCOME-TOTAL (WS-CAT-IX) - CT-EXPENSE-TOTAL
096300                                                 (WS-CAT-IX).
096400 565-EXIT.
096500     EXIT.
096600 
096700*----------------------------------------------------------
096800*    ONE CATEGORY SECTION - UPPER-CASED HEADING LINE, NET
096900*    TOTAL, THEN EVERY MEMBER TRANSACTION IN LEDGER ORDER.
097000*----------------------------------------------------------
097100 570-PRINT-ONE-CATEGORY.
097200*        CATEGORY NAMES ARE STORED AS KEYED (WHATEVER CASE
097300*        THE ADD CARD USED) - THE HEADING LINE IS THE ONLY
097400*        PLACE THEY ARE FORCED TO UPPER CASE FOR DISPLAY.
097500     MOVE CT-NAME (WS-CAT-IX) TO WS-UPPER-SOURCE.
097600     PERFORM 575-UPPERCASE-FIELD THRU 575-EXIT.
097700     MOVE WS-UPPER-RESULT       TO DL-CAT-NAME.
097800     MOVE CT-NET-TOTAL (WS-CAT-IX) TO DL-CAT-NET.
097900     WRITE LG-RPT-LINE FROM DL-CAT-HEADING
098000         AFTER ADVANCING 2.
098100     PERFORM 580-PRINT-CAT-MEMBER THRU 580-EXIT
098200         VARYING WS-BUILD-IX FROM 1 BY 1
098300         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
098400 570-EXIT.
098500     EXIT.
098600 
098700*----------------------------------------------------------
098800*    GENERIC UPPER-CASE HELPER - INSPECT ... CONVERTING, NO
098900*    INTRINSIC FUNCTION.  WS-UPPER-SOURCE IN, WS-UPPER-RESULT
099000*    OUT.
099100*----------------------------------------------------------
099200 575-UPPERCASE-FIELD.
099300     MOVE WS-UPPER-SOURCE TO WS-UPPER-RESULT.
099400     INSPECT WS-UPPER-RESULT
099500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
099600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
099700 575-EXIT.
099800     EXIT.
099900 
100000*----------------------------------------------------------
100100*    CALLED ONCE PER LEDGER ROW FOR EACH CATEGORY - ONLY ROWS
100200*    MATCHING THE CATEGORY CURRENTLY BEING PRINTED ARE
100300*    WRITTEN, SO THE LEDGER IS RE-SCANNED IN FULL FOR EVERY
100400*    CATEGORY (ACCEPTABLE AT THE 500-ROW TABLE SIZE THIS
100500*    PROGRAM WAS SIZED FOR).
100600*----------------------------------------------------------
100700 580-PRINT-CAT-MEMBER.
100800     IF LT-CATEGORY (WS-BUILD-IX) = CT-NAME (WS-CAT-IX)
100900         PERFORM 535-MOVE-TRANS-TO-DL THRU 535-EXIT
101000         WRITE LG-RPT-LINE FROM DL-TRANS-DETAIL
101100             AFTER ADVANCING 1.
101200 580-EXIT.
101300     EXIT.
101400 
101500*----------------------------------------------------------
101600*    FIND - CASE-INSENSITIVE SUBSTRING SEARCH AGAINST
101700*    DESCRIPTION OR CATEGORY.
101800*----------------------------------------------------------
101900 650-RPT-SEARCH.
102000     MOVE TC-FIND-KEYWORD TO WS-LC-KEYWORD.
102100     INSPECT WS-LC-KEYWORD
102200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
102300                 TO 'abcdefghijklmnopqrstuvwxyz'.
102400     PERFORM 655-TRIM-KEYWORD-LEN THRU 655-EXIT.
102500*        A FIND CARD WITH AN ALL-BLANK KEYWORD MATCHES
102600*        EVERYTHING, WHICH IS NOT USEFUL - REJECTED HERE
102700*        RATHER THAN LEFT TO PRINT THE WHOLE LEDGER.
102800     IF WS-SRCH-KEYWORD-LEN = 0
102900         DISPLAY 'LEDGRBAT - FIND CARD HAS A BLANK ',
103000                 'KEYWORD, SKIPPED'
103100         GO TO 650-EXIT.
103200     MOVE 0 TO WS-FOUND-COUNT.
103300     MOVE 'SEARCH RESULTS' TO HL-REPORT-TITLE.
103400     PERFORM 095-WRITE-PAGE-HEADING THRU 095-EXIT.
103500     PERFORM 660-SEARCH-ONE-TRANS THRU 660-EXIT
103600         VARYING WS-BUILD-IX FROM 1 BY 1
103700         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
103800*        NO KEYWORD HITS - FALL BACK TO THE COMMON
103900*        'NOTHING TO REPORT' LINE.
104000     IF WS-FOUND-COUNT = 0
104100         PERFORM 505-PRINT-NONE-FOUND THRU 505-EXIT.
104200 650-EXIT.
104300     EXIT.
104400 
104500*----------------------------------------------------------
104600*    RIGHT-TRIM THE KEYWORD - START AT THE FULL 60-BYTE FIELD
104700*    AND STEP BACKWARD UNTIL A NON-BLANK IS FOUND OR THE FIELD
104800*    IS ALL BLANK.  NO INTRINSIC FUNCTION IS USED FOR THIS,
104900*    THE SAME 'PERFORM UNTIL COND-A OR COND-B' IDIOM LEDGRSRT
105000*    USES FOR ITS INSERTION-SORT STOP TEST.
105100*----------------------------------------------------------
105200 655-TRIM-KEYWORD-LEN.
105300     MOVE 60 TO WS-SRCH-KEYWORD-LEN.
105400     PERFORM 657-STEP-KEYWORD-LEN THRU 657-EXIT
105500         UNTIL WS-SRCH-KEYWORD-LEN = 0
105600         OR WS-LC-KEYWORD (WS-SRCH-KEYWORD-LEN:1) NOT = SPACE.
105700 655-EXIT.
105800     EXIT.
105900 
106000*----------------------------------------------------------
106100*    ONE POSITION SHORTER PER CALL - SEPARATE PARAGRAPH SO
106200*    655-TRIM-KEYWORD-LEN'S PERFORM ... UNTIL STAYS A ONE-
106300*    LINE TEST, THE SHOP'S USUAL SPLIT FOR A STEPPED LOOP.
106400*----------------------------------------------------------
106500 657-STEP-KEYWORD-LEN.
106600     SUBTRACT 1 FROM WS-SRCH-KEYWORD-LEN.
106700 657-EXIT.
106800     EXIT.
106900 
107000*----------------------------------------------------------
107100*    CASE-FOLD DESCRIPTION AND CATEGORY THE SAME WAY THE
107200*    KEYWORD WAS FOLDED, THEN LET INSPECT ... TALLYING FOR ALL
107300*    DO THE SUBSTRING TEST - A TALLY OF ZERO MEANS NO MATCH.
107400*    CATEGORY IS ONLY CHECKED WHEN DESCRIPTION DID NOT HIT.
107500*----------------------------------------------------------
107600 660-SEARCH-ONE-TRANS.
107700     MOVE LT-DESCRIPTION (WS-BUILD-IX) TO WS-LC-DESC.
107800     INSPECT WS-LC-DESC
107900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
108000                 TO 'abcdefghijklmnopqrstuvwxyz'.
108100     MOVE LT-CATEGORY (WS-BUILD-IX) TO WS-LC-CAT.
108200     INSPECT WS-LC-CAT
108300         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
108400                 TO 'abcdefghijklmnopqrstuvwxyz'.
108500     MOVE 0 TO WS-MATCH-COUNT.
108600     INSPECT WS-LC-DESC TALLYING WS-MATCH-COUNT
108700         FOR ALL WS-LC-KEYWORD (1:WS-SRCH-KEYWORD-LEN).
108800     IF WS-MATCH-COUNT = 0
108900         INSPECT WS-LC-CAT TALLYING WS-MATCH-COUNT
109000             FOR ALL WS-LC-KEYWORD (1:WS-SRCH-KEYWORD-LEN).
109100     IF WS-MATCH-COUNT > 0
109200         ADD 1 TO WS-FOUND-COUNT
109300         PERFORM 535-MOVE-TRANS-TO-DL THRU 535-EXIT
109400         WRITE LG-RPT-LINE FROM DL-TRANS-DETAIL
109500             AFTER ADVANCING 1.
109600 660-EXIT.
109700     EXIT.
109800 
109900*----------------------------------------------------------
110000*    TOTALS - WHOLE LEDGER, USED BY RPTBAL.
110100*----------------------------------------------------------
110200 700-COMPUTE-TOTALS.
110300     MOVE 0 TO WS-TOTAL-INCOME.
110400     MOVE 0 TO WS-TOTAL-EXPENSE.
110500     PERFORM 705-ACCUM-ONE-TOTAL THRU 705-EXIT
110600         VARYING WS-BUILD-IX FROM 1 BY 1
110700         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
110800     COMPUTE WS-NET-AMOUNT = WS-TOTAL-INCOME - WS-TOTAL-EXPENSE.
110900 700-EXIT.
111000     EXIT.
111100 
111200*----------------------------------------------------------
111300*    ONE ROW INTO THE INCOME OR EXPENSE BUCKET BY TR-TYPE.
111400*----------------------------------------------------------
111500 705-ACCUM-ONE-TOTAL.
111600     IF LT-TYPE (WS-BUILD-IX) = 'INCOME '
111700         ADD LT-AMOUNT (WS-BUILD-IX) TO WS-TOTAL-INCOME
111800     ELSE
111900         ADD LT-AMOUNT (WS-BUILD-IX) TO WS-TOTAL-EXPENSE.
112000 705-EXIT.
112100     EXIT.
112200 
112300*----------------------------------------------------------
112400*    RPTMTH - CURRENT MONTH ONLY.  SUPPRESSED ENTIRELY IF
112500*    NO CURRENT-MONTH ROWS EXIST.
112600*----------------------------------------------------------
112700 600-IS-CURRENT-MONTH.
112800     MOVE 'NO ' TO WS-CURR-MONTH-SW.
112900     IF LT-DATE-CCYY (WS-BUILD-IX) = LG-RUN-DATE-CCYY
113000         AND LT-DATE-MM (WS-BUILD-IX) = LG-RUN-DATE-MM
113100             MOVE 'YES' TO WS-CURR-MONTH-SW.
113200 600-EXIT.
113300     EXIT.
113400 
113500 750-RPT-MONTHLY.
113600     MOVE 0 TO WS-MTH-INCOME.
113700     MOVE 0 TO WS-MTH-EXPENSE.
113800     MOVE 0 TO WS-MTH-COUNT.
113900     MOVE 0 TO WS-CAT-COUNT.
114000     PERFORM 760-SCAN-CURRENT-MONTH THRU 760-EXIT
114100         VARYING WS-BUILD-IX FROM 1 BY 1
114200         UNTIL WS-BUILD-IX > WS-LEDGER-COUNT.
114300*        NOTHING POSTED THIS MONTH - THE THREE TOTAL LINES
114400*        AND WARNING/CATEGORY SECTIONS ARE ALL SKIPPED.
114500     IF WS-MTH-COUNT = 0
114600         PERFORM 505-PRINT-NONE-FOUND THRU 505-EXIT
114700         GO TO 750-EXIT.
114800     PERFORM 770-MTH-WARNING-CHECK THRU 770-EXIT.
114900     MOVE 'MONTHLY REPORT' TO HL-REPORT-TITLE.
115000     PERFORM 095-WRITE-PAGE-HEADING THRU 095-EXIT.
115100     MOVE 'Total Income:     '  TO DL-MTH-LABEL.
115200     MOVE WS-MTH-INCOME         TO DL-MTH-AMOUNT.
115300     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
115400         AFTER ADVANCING 2.
115500     MOVE 'Total Expenses:   '  TO DL-MTH-LABEL.
115600     MOVE WS-MTH-EXPENSE        TO DL-MTH-AMOUNT.
115700     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
115800         AFTER ADVANCING 1.
115900     WRITE LG-RPT-LINE FROM RPT-RULE-LINE
116000         AFTER ADVANCING 1.
116100     MOVE 'Net Amount:       '  TO DL-MTH-LABEL.
116200     MOVE WS-MTH-NET            TO DL-MTH-AMOUNT.
116300     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
116400         AFTER ADVANCING 1.
116500*        OVERSPENT THIS MONTH - THE ONE CASE RPTMTH FLAGS,
116600*        RPTBAL FLAGS ALL THREE SIGNS VIA 830-BAL-MESSAGE.
116700     IF WS-MTH-NET < 0
116800         MOVE 'WARNING - SPENT MORE THAN EARNED THIS MONTH'
116900             TO DL-ADVISORY-TEXT
117000         WRITE LG-RPT-LINE FROM DL-ADVISORY-LINE
117100             AFTER ADVANCING 1.
117200*        NO EXPENSE ROWS THIS MONTH MEANS NO CATEGORY
117300*        BREAKDOWN TO SORT OR PRINT.
117400     IF WS-CAT-COUNT > 0
117500         PERFORM 780-MTH-CAT-SORT THRU 780-EXIT
117600         PERFORM 790-MTH-CAT-BREAK THRU 790-EXIT.
117700 750-EXIT.
117800     EXIT.
117900 
118000*----------------------------------------------------------
118100*    ONE LEDGER ROW - SKIPPED ENTIRELY UNLESS IT FALLS IN THE
118200*    RUN-DATE'S CCYY/MM.  EXPENSE ROWS ALSO FEED THE PER-
118300*    CATEGORY BREAKDOWN; INCOME ROWS DO NOT (RPTMTH'S CATEGORY
118400*    SECTION IS EXPENSES ONLY, PER WO-2091).
118500*----------------------------------------------------------
118600 760-SCAN-CURRENT-MONTH.
118700     PERFORM 600-IS-CURRENT-MONTH THRU 600-EXIT.
118800     IF IS-CURRENT-MONTH
118900         ADD 1 TO WS-MTH-COUNT
119000         IF LT-TYPE (WS-BUILD-IX) = 'INCOME '
119100             ADD LT-AMOUNT (WS-BUILD-IX) TO WS-MTH-INCOME
119200         ELSE
119300             ADD LT-AMOUNT (WS-BUILD-IX) TO WS-MTH-EXPENSE
119400             PERFORM 765-ACCUM-MTH-CATEGORY THRU 765-EXIT.
119500 760-EXIT.
119600     EXIT.
119700 
119800*----------------------------------------------------------
119900*    SAME FIRST-SEEN INDEXING IDIOM AS 560-BUILD-CAT-INDEX,
120000*    BUT SCOPED TO THE CURRENT MONTH AND EXPENSE TOTAL ONLY -
120100*    THIS TABLE IS REBUILT FRESH EACH TIME RPTMTH RUNS.
120200*----------------------------------------------------------
120300 765-ACCUM-MTH-CATEGORY.
120400     MOVE 'NO ' TO WS-FOUND-SW.
120500     PERFORM 767-SEARCH-MTH-CAT THRU 767-EXIT
120600         VARYING WS-CAT-IX FROM 1 BY 1
120700         UNTIL WS-CAT-IX > WS-CAT-COUNT
120800         OR CATEGORY-FOUND.
120900     IF NOT CATEGORY-FOUND
121000         ADD 1 TO WS-CAT-COUNT
121100         MOVE LT-CATEGORY (WS-BUILD-IX) TO TR-CE-NAME
121200         MOVE 0                         TO TR-CE-EXPENSE-TOTAL
121300         MOVE TR-CE-NAME    TO CT-NAME (WS-CAT-COUNT)
121400         MOVE TR-CE-EXPENSE-TOTAL
121500                            TO CT-EXPENSE-TOTAL (WS-CAT-COUNT)
121600         MOVE WS-CAT-COUNT  TO WS-CAT-IX.
121700     ADD LT-AMOUNT (WS-BUILD-IX) TO CT-EXPENSE-TOTAL (WS-CAT-IX).
121800 765-EXIT.
121900     EXIT.
122000 
122100*----------------------------------------------------------
122200*    ONE COMPARE PER CALL, SAME PATTERN AS 562-SEARCH-CAT-
122300*    TABLE.
122400*----------------------------------------------------------
122500 767-SEARCH-MTH-CAT.
122600     IF CT-NAME (WS-CAT-IX) = LT-CATEGORY (WS-BUILD-IX)
122700         MOVE 'YES' TO WS-FOUND-SW.
122800 767-EXIT.
122900     EXIT.
123000 
123100*----------------------------------------------------------
123200*    NET FOR THE MONTH - A NEGATIVE VALUE DRIVES THE WARNING
123300*    LINE 750-RPT-MONTHLY PRINTS AFTER THE THREE TOTALS.
123400*----------------------------------------------------------
123500 770-MTH-WARNING-CHECK.
123600     COMPUTE WS-MTH-NET = WS-MTH-INCOME - WS-MTH-EXPENSE.
123700 770-EXIT.
123800     EXIT.
123900 
124000*----------------------------------------------------------
124100*    DESCENDING EXPENSE ORDER FOR THE CATEGORY BREAKDOWN -
124200*    SAME LEDGRSRT CALL 500-RPT-ALL-TRANS MAKES, KEYED BY
124300*    EXPENSE TOTAL INSTEAD OF DATE.
124400*----------------------------------------------------------
124500 780-MTH-CAT-SORT.
124600     MOVE WS-CAT-COUNT TO WS-SORT-COUNT.
124700     PERFORM 785-BUILD-CAT-SORT-ENTRY THRU 785-EXIT
124800         VARYING WS-CAT-IX FROM 1 BY 1
124900         UNTIL WS-CAT-IX > WS-CAT-COUNT.
125000     CALL 'LEDGRSRT' USING WS-SORT-COUNT, WS-SORT-TABLE.
125100 780-EXIT.
125200     EXIT.
125300 
125400*----------------------------------------------------------
125500*    ONE KEY/SEQUENCE PAIR PER CATEGORY ROW BUILT THIS RUN.
125600*----------------------------------------------------------
125700 785-BUILD-CAT-SORT-ENTRY.
125800     MOVE CT-EXPENSE-TOTAL (WS-CAT-IX) TO WS-SORT-KEY
125900                                               (WS-CAT-IX).
126000     MOVE WS-CAT-IX                    TO WS-SORT-SEQ
126100                                               (WS-CAT-IX).
126200 785-EXIT.
126300     EXIT.
126400 
126500*----------------------------------------------------------
126600*    WALK THE MONTHLY CATEGORY TABLE IN THE DESCENDING-EXPENSE
126700*    ORDER LEDGRSRT RETURNED.
126800*----------------------------------------------------------
126900 790-MTH-CAT-BREAK.
127000     MOVE 'Expenses by Category:' TO DL-ADVISORY-TEXT.
127100     WRITE LG-RPT-LINE FROM DL-ADVISORY-LINE
127200         AFTER ADVANCING 2.
127300     PERFORM 795-PRINT-ONE-MTH-CAT THRU 795-EXIT
127400         VARYING WS-SORT-IX FROM 1 BY 1
127500         UNTIL WS-SORT-IX > WS-SORT-COUNT.
127600 790-EXIT.
127700     EXIT.
127800 
127900*----------------------------------------------------------
128000*    ONE CATEGORY LINE - NAME AND EXPENSE TOTAL ONLY, NO
128100*    INCOME/NET COLUMNS (THOSE ARE RPTCAT'S JOB).
128200*----------------------------------------------------------
128300 795-PRINT-ONE-MTH-CAT.
128400     MOVE WS-SORT-SEQ (WS-SORT-IX)     TO WS-CAT-IX.
128500     MOVE CT-NAME (WS-CAT-IX)          TO DL-MTH-CAT-NAME.
128600     MOVE CT-EXPENSE-TOTAL (WS-CAT-IX) TO DL-MTH-CAT-AMT.
128700     WRITE LG-RPT-LINE FROM DL-MONTHLY-CAT
128800         AFTER ADVANCING 1.
128900 795-EXIT.
129000     EXIT.
129100 
129200*----------------------------------------------------------
129300*    RPTBAL - TOTAL INCOME/EXPENSES, CURRENT BALANCE, AND
129400*    ONE OF THREE ADVISORY MESSAGES BY SIGN.
129500*----------------------------------------------------------
129600 820-RPT-BALANCE.
129700*        RPTBAL RE-TOTALS THE WHOLE LEDGER EVERY TIME IT
129800*        RUNS RATHER THAN CARRYING A RUNNING BALANCE FORWARD
129900*        FROM ADD/DEL - SIMPLER, AND THE LEDGER IS SMALL.
130000     PERFORM 700-COMPUTE-TOTALS THRU 700-EXIT.
130100     MOVE 'CURRENT BALANCE REPORT' TO HL-REPORT-TITLE.
130200     PERFORM 095-WRITE-PAGE-HEADING THRU 095-EXIT.
130300     MOVE 'Total Income:     ' TO DL-MTH-LABEL.
130400     MOVE WS-TOTAL-INCOME      TO DL-MTH-AMOUNT.
130500     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
130600         AFTER ADVANCING 2.
130700     MOVE 'Total Expenses:   ' TO DL-MTH-LABEL.
130800     MOVE WS-TOTAL-EXPENSE     TO DL-MTH-AMOUNT.
130900     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
131000         AFTER ADVANCING 1.
131100     MOVE 'Current Balance:  ' TO DL-MTH-LABEL.
131200     MOVE WS-NET-AMOUNT        TO DL-MTH-AMOUNT.
131300     WRITE LG-RPT-LINE FROM DL-MONTHLY-TOTAL
131400         AFTER ADVANCING 1.
131500     PERFORM 830-BAL-MESSAGE THRU 830-EXIT.
131600 820-EXIT.
131700     EXIT.
131800 
131900*----------------------------------------------------------
132000*    THREE-WAY ADVISORY BY SIGN OF THE NET AMOUNT - IF/ELSE
132100*    CASCADE RATHER THAN EVALUATE, MATCHING THE SHOP'S OLDER
132200*    PROGRAMS (THIS PARAGRAPH PREDATES THE EVALUATE VERB'S USE
132300*    ELSEWHERE IN THIS PROGRAM).
132400*----------------------------------------------------------
132500 830-BAL-MESSAGE.
132600     IF WS-NET-AMOUNT < 0
132700         MOVE 'ADVISORY - EXPENSES EXCEED INCOME'
132800             TO DL-ADVISORY-TEXT
132900     ELSE
133000     IF WS-NET-AMOUNT = 0
133100         MOVE 'ADVISORY - INCOME AND EXPENSES ARE BALANCED'
133200             TO DL-ADVISORY-TEXT
133300     ELSE
133400         MOVE 'ADVISORY - POSITIVE BALANCE'
133500             TO DL-ADVISORY-TEXT.
133600     WRITE LG-RPT-LINE FROM DL-ADVISORY-LINE
133700         AFTER ADVANCING 2.
133800 830-EXIT.
133900     EXIT.
