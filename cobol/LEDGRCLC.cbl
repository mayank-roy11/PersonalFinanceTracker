000100****************************************************************
000200* PROGRAM:  LEDGRCLC
000300*           LEDGER TRANSACTION RECORD MODEL SUBROUTINE
000400*
000500* AUTHOR :  R. V. MENDES
000600*           COBOL DEV CENTER
000700*
000800* CALLED BY LEDGRBAT ONCE PER LEDGER CSV LINE TO DECODE IT
000900* INTO TR-TRANSACTION-REC, ONCE PER ENCODE TO REBUILD THE CSV
001000* LINE FROM TR-TRANSACTION-REC, AND ONCE PER NEW ENTRY TO HAND
001100* OUT THE NEXT LEDGER ID.  THE RUNNING "NEXT ID" COUNTER LIVES
001200* IN THIS SUBROUTINE'S OWN WORKING-STORAGE FOR THE LIFE OF THE
001300* RUN, THE SAME WAY SAMOS3 KEPT ITS RUNNING STATISTICS.
001400*****************************************************************
001500* LINKAGE:
001600*      1: LG-PARM-AREA        FUNCTION CODE / RETURN CODE
001700*      2: LG-CSV-LINE         RAW CSV TEXT (200 BYTES)
001800*      3: TR-TRANSACTION-REC  DECODED/ENCODED RECORD (LEDGREC)
001900*****************************************************************
002000*  CHANGE LOG
002100*  DATE     BY   TICKET    DESCRIPTION
002200*  -------- ---- --------- ---------------------------------
002300*  06/14/91 RVM  N/A       ORIGINAL - DECODE/ENCODE + ID CTR.
002400*  02/09/93 RVM  WO-1140   ADDED QUOTE-AWARE COMMA SPLIT FOR
002500*                          DESCRIPTIONS THAT CONTAIN COMMAS.
002600*  11/22/95 DKS  WO-2091   ENCODE NOW QUOTES A DESCRIPTION
002700*                          ONLY WHEN IT NEEDS IT, NOT ALWAYS.
002800*  08/02/99 DKS  Y2K-0071  TR-DATE WIDENED TO CCYYMMDD, DECODE
002900*                          AND ENCODE REWRITTEN FOR 4-DIGIT
003000*                          CENTURY.  REGRESSION TESTED WITH
003100*                          FISCAL 2000 SAMPLE LEDGER.
003200*  03/17/01 PJT  WO-2618   RESET-COUNTER FUNCTION ADDED SO
003300*                          LEDGRBAT CAN START A CLEAN RUN
003400*                          WITHOUT CANCELING THIS SUBROUTINE.
003500****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    LEDGRCLC.
003800 AUTHOR.        R. V. MENDES.
003900 INSTALLATION.  COBOL DEV CENTER.
004000 DATE-WRITTEN.  06/14/91.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS LG-DEBUG-SWITCH-ON
005100            OFF STATUS IS LG-DEBUG-SWITCH-OFF.
005200 
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 
005600*----------------------------------------------------------
005700*    RUNNING STATE - SURVIVES ACROSS CALLS FOR THE LIFE OF
005800*    THE RUN, RESET ONLY WHEN LEDGRBAT SENDS FUNCTION 'R'.
005900*----------------------------------------------------------
006000 01  WS-RUNNING-STATE.
006100     05  WS-NEXT-ID-COUNTER          PIC 9(09) COMP
006200                                      VALUE 1.
006300     05  WS-CALL-COUNT               PIC 9(07) COMP
006400                                      VALUE 0.
006500     05  FILLER                      PIC X(09).
006600 
006700 77  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
006800 
006900*----------------------------------------------------------
007000*    QUOTE-AWARE COMMA SCANNER WORK AREA (DECODE)
007100*----------------------------------------------------------
007200 01  WS-DECODE-WORK.
007300     05  WS-LINE-LENGTH              PIC 9(04) COMP.
007400     05  WS-SCAN-IX                  PIC 9(04) COMP.
007500     05  WS-FIELD-NO                 PIC 9(02) COMP.
007600     05  WS-RAW-LEN                  PIC 9(04) COMP.
007700     05  WS-RAW-FIELD                PIC X(64).
007800     05  WS-CURRENT-CHAR             PIC X(01).
007900     05  WS-NEXT-CHAR                PIC X(01).
008000     05  WS-IN-QUOTES-SW             PIC X(01) VALUE 'N'.
008100         88  WS-IN-QUOTES                 VALUE 'Y'.
008200     05  WS-SKIP-NEXT-SW             PIC X(01) VALUE 'N'.
008300         88  WS-SKIP-NEXT-CHAR            VALUE 'Y'.
008400     05  WS-DECODE-FIELD-TABLE.
008500         10  WS-FIELD-ENTRY OCCURS 6 TIMES.
008600             15  WS-FIELD-TEXT       PIC X(64).
008700             15  WS-FIELD-LEN        PIC 9(04) COMP.
008800     05  FILLER                      PIC X(06).
008900 
009000 01  WS-AMOUNT-DECODE-WORK.
009100     05  WS-DOT-POS                  PIC 9(04) COMP
009200                                      VALUE 0.
009300     05  WS-INT-PART-LEN             PIC 9(04) COMP.
009400     05  WS-DEC-PART-TEXT            PIC X(02).
009500     05  WS-DEC-PART-NUM REDEFINES
009600         WS-DEC-PART-TEXT            PIC 9(02).
009700     05  WS-INT-PART-VALUE           PIC S9(09) COMP.
009800     05  WS-DEC-PART-VALUE           PIC S9(09) COMP.
009900     05  WS-AMOUNT-OK-SW             PIC X(01).
010000         88  WS-AMOUNT-OK                 VALUE 'Y'.
010100     05  FILLER                      PIC X(06).
010200 
010300 01  WS-DATE-DECODE-WORK.
010400     05  WS-DATE-OK-SW               PIC X(01).
010500         88  WS-DATE-OK                   VALUE 'Y'.
010600     05  WS-DATE-CCYY-VALUE          PIC S9(09) COMP.
010700     05  WS-DATE-MM-VALUE            PIC S9(09) COMP.
010800     05  WS-DATE-DD-VALUE            PIC S9(09) COMP.
010900     05  FILLER                      PIC X(06).
011000 
011100*----------------------------------------------------------
011200*    GENERIC INTEGER-TEXT-TO-NUMBER HELPER WORK AREA
011300*    (WS-CONVERT-DIGIT REDEFINES WS-CONVERT-CHAR - THE
011400*    ZONED-DISPLAY DIGIT AND ITS PIC 9 VIEW SHARE STORAGE)
011500*----------------------------------------------------------
011600 01  WS-CONVERT-WORK.
011700     05  WS-CONVERT-TEXT             PIC X(64).
011800     05  WS-CONVERT-LEN              PIC 9(04) COMP.
011900     05  WS-CONVERT-IX               PIC 9(04) COMP.
012000     05  WS-CONVERT-RESULT           PIC S9(09) COMP.
012100     05  WS-CONVERT-CHAR             PIC X(01).
012200     05  WS-CONVERT-DIGIT REDEFINES
012300         WS-CONVERT-CHAR             PIC 9(01).
012400     05  WS-CONVERT-OK-SW            PIC X(01).
012500         88  WS-CONVERT-OK                VALUE 'Y'.
012600     05  FILLER                      PIC X(06).
012700 
012800*----------------------------------------------------------
012900*    ENCODE WORK AREA
013000*----------------------------------------------------------
013100 01  WS-ENCODE-WORK.
013200     05  WS-ID-EDIT                  PIC ZZZZZZZZ9.
013300     05  WS-ID-START                 PIC 9(02) COMP.
013400     05  WS-DESC-LEN                 PIC 9(04) COMP.
013500     05  WS-CAT-LEN                  PIC 9(04) COMP.
013600     05  WS-TYPE-LEN                 PIC 9(02) COMP.
013700     05  WS-NEEDS-QUOTE-SW           PIC X(01).
013800         88  WS-NEEDS-QUOTE               VALUE 'Y'.
013900     05  WS-ESCAPE-IX                PIC 9(04) COMP.
014000     05  WS-ESCAPE-LEN               PIC 9(04) COMP.
014100     05  WS-ESCAPED-DESC             PIC X(130).
014200     05  WS-AMT-WHOLE-VALUE          PIC S9(09) COMP.
014300     05  WS-AMT-WHOLE-EDIT           PIC ZZZZZZZ9.
014400     05  WS-AMT-WHOLE-EDIT-X REDEFINES
014500         WS-AMT-WHOLE-EDIT           PIC X(08).
014600     05  WS-AMT-WHOLE-START          PIC 9(02) COMP.
014700     05  WS-AMT-CENTS                PIC 99.
014800     05  WS-AMT-CENTS-EDIT           PIC 99.
014900     05  FILLER                      PIC X(06).
015000 
015100 01  WS-TRIM-WORK.
015200     05  WS-TRIM-SOURCE              PIC X(64).
015300     05  WS-TRIM-MAXLEN              PIC 9(04) COMP.
015400     05  WS-TRIM-LEN                 PIC 9(04) COMP.
015500     05  FILLER                      PIC X(06).
015600 
015700 77  WS-QUOTE-CONSTANT               PIC X(01) VALUE '"'.
015800 77  WS-COMMA-CONSTANT               PIC X(01) VALUE ','.
015900 
016000 LINKAGE SECTION.
016100 01  LG-PARM-AREA.
016200     05  LG-FUNCTION-CODE            PIC X(01).
016300         88  LG-FN-RESET                  VALUE 'R'.
016400         88  LG-FN-DECODE                 VALUE 'D'.
016500         88  LG-FN-ENCODE                 VALUE 'E'.
016600         88  LG-FN-NEXT-ID                VALUE 'N'.
016700     05  LG-RETURN-CODE              PIC S9(04) COMP.
016800         88  LG-RC-OK                     VALUE 0.
016900         88  LG-RC-DECODE-FAILED          VALUE 4.
017000         88  LG-RC-BAD-FUNCTION           VALUE 16.
017100     05  FILLER                      PIC X(04).
017200 
017300 01  LG-CSV-LINE                     PIC X(200).
017400 
017500 COPY LEDGREC.
017600 
017700 PROCEDURE DIVISION USING LG-PARM-AREA, LG-CSV-LINE,
017800                           TR-TRANSACTION-REC.
017900 
018000*----------------------------------------------------------
018100*    MAIN - EVERY CALL COMES THROUGH HERE.  THE FUNCTION CODE
018200*    IN LG-FUNCTION-CODE PICKS ONE OF THE FOUR SERVICES; AN
018300*    UNRECOGNIZED CODE COMES BACK BAD-FUNCTION RATHER THAN
018400*    ABENDING - THE CALLER DECIDES WHAT TO DO ABOUT IT.
018500*----------------------------------------------------------
018600 000-MAIN.
018700*        WS-PROGRAM-STATUS IS FOR DUMP READING ONLY - NO
018800*        PARAGRAPH EVER TESTS IT, IT JUST SHOWS WHERE THE
018900*        SUBROUTINE WAS ON AN ABEND.
019000     MOVE 'LEDGRCLC CALLED' TO WS-PROGRAM-STATUS.
019100*        RUNNING TALLY OF CALLS FOR THE LIFE OF THE RUN -
019200*        NOT RESET BY FUNCTION 'R', ONLY THE ID COUNTER IS.
019300     ADD 1 TO WS-CALL-COUNT.
019400*        ASSUME SUCCESS - ONLY A FAILED CONVERSION BELOW
019500*        FLIPS THIS TO LG-RC-DECODE-FAILED.
019600     SET LG-RC-OK TO TRUE.
019700     IF LG-FN-RESET
019800         PERFORM 100-RESET-COUNTER THRU 100-EXIT
019900     ELSE
020000     IF LG-FN-DECODE
020100         PERFORM 200-DECODE-CSV-LINE THRU 290-DECODE-EXIT
020200     ELSE
020300     IF LG-FN-ENCODE
020400         PERFORM 300-ENCODE-CSV-LINE THRU 390-ENCODE-EXIT
020500     ELSE
020600     IF LG-FN-NEXT-ID
020700         PERFORM 295-ASSIGN-NEW-ID THRU 295-EXIT
020800     ELSE
020900         SET LG-RC-BAD-FUNCTION TO TRUE.
021000     MOVE 'LEDGRCLC RETURNING' TO WS-PROGRAM-STATUS.
021100     GOBACK.
021200 
021300*----------------------------------------------------------
021400*    FUNCTION 'R' - RESET THE RUNNING NEXT-ID COUNTER.
021500*    LEDGRBAT SENDS THIS ONCE, BEFORE THE LOAD STEP.
021600*----------------------------------------------------------
021700 100-RESET-COUNTER.
021800*        IDS START AT 1, THE SAME AS A BRAND NEW LEDGER -
021900*        270-APPLY-ID-COUNTER-RULE PUSHES THIS FORWARD PAST
022000*        WHATEVER IS ALREADY ON FILE DURING THE LOAD STEP.
022100     MOVE 1 TO WS-NEXT-ID-COUNTER.
022200 100-EXIT.
022300     EXIT.
022400 
022500*----------------------------------------------------------
022600*    FUNCTION 'D' - DECODE ONE CSV LEDGER LINE INTO
022700*    TR-TRANSACTION-REC.  SETS LG-RC-DECODE-FAILED WHEN THE
022800*    LINE CANNOT BE TRUSTED - LEDGRBAT SKIPS SUCH LINES.
022900*----------------------------------------------------------
023000 200-DECODE-CSV-LINE.
023100*        DECODE IS DRIVEN IN TWO PASSES - FIRST THE RAW LINE
023200*        IS SPLIT INTO SIX TEXT FIELDS, THEN EACH FIELD IS
023300*        VALIDATED AND CONVERTED INTO ITS OWN TR- FIELD.
023400     PERFORM 210-INIT-DECODE-WORK THRU 210-EXIT.
023500     PERFORM 220-SCAN-ONE-CHAR THRU 220-EXIT
023600         VARYING WS-SCAN-IX FROM 1 BY 1
023700         UNTIL WS-SCAN-IX > WS-LINE-LENGTH.
023800     PERFORM 230-FINISH-FIELD THRU 230-EXIT.
023900*        FEWER THAN SIX COMMA-SEPARATED FIELDS MEANS THE
024000*        LINE IS NOT A LEDGER RECORD AT ALL - MOST OFTEN
024100*        THE HEADER ROW OR A TRUNCATED LINE.
024200     IF WS-FIELD-NO < 6
024300         SET LG-RC-DECODE-FAILED TO TRUE
024400         GO TO 290-DECODE-EXIT.
024500     PERFORM 240-DECODE-ID THRU 240-EXIT.
024600     IF LG-RC-DECODE-FAILED
024700         GO TO 290-DECODE-EXIT.
024800     PERFORM 245-DECODE-DESC-AND-CAT THRU 245-EXIT.
024900     PERFORM 250-DECODE-AMOUNT THRU 250-EXIT.
025000     IF LG-RC-DECODE-FAILED
025100         GO TO 290-DECODE-EXIT.
025200     PERFORM 255-DECODE-TYPE THRU 255-EXIT.
025300     IF LG-RC-DECODE-FAILED
025400         GO TO 290-DECODE-EXIT.
025500     PERFORM 260-DECODE-DATE THRU 260-EXIT.
025600     IF LG-RC-DECODE-FAILED
025700         GO TO 290-DECODE-EXIT.
025800     PERFORM 270-APPLY-ID-COUNTER-RULE THRU 270-EXIT.
025900 290-DECODE-EXIT.
026000     EXIT.
026100 
026200*----------------------------------------------------------
026300*    RESET THE SCANNER FOR ONE NEW LINE - TRIM TRAILING BLANKS
026400*    OFF THE 200-BYTE FIXED FIELD FIRST SO THE CHARACTER SCAN
026500*    BELOW DOES NOT WALK OFF THE END OF THE LAST REAL FIELD.
026600*----------------------------------------------------------
026700 210-INIT-DECODE-WORK.
026800     MOVE 200 TO WS-LINE-LENGTH.
026900     PERFORM 212-TRIM-TRAILING-SPACE THRU 212-EXIT
027000         UNTIL WS-LINE-LENGTH = 0
027100         OR LG-CSV-LINE(WS-LINE-LENGTH:1) NOT = SPACE.
027200     MOVE 0 TO WS-FIELD-NO.
027300     MOVE 0 TO WS-RAW-LEN.
027400     MOVE SPACES TO WS-RAW-FIELD.
027500     MOVE 'N' TO WS-IN-QUOTES-SW.
027600     MOVE 'N' TO WS-SKIP-NEXT-SW.
027700     MOVE SPACES TO WS-DECODE-FIELD-TABLE.
027800 210-EXIT.
027900     EXIT.
028000 
028100 212-TRIM-TRAILING-SPACE.
028200*        STEP BACKWARD ONE POSITION AT A TIME - THE SAME
028300*        TRAILING-TRIM IDIOM USED THROUGHOUT THIS PROGRAM
028400*        AND IN LEDGRBAT'S KEYWORD TRIM.
028500     SUBTRACT 1 FROM WS-LINE-LENGTH.
028600 212-EXIT.
028700     EXIT.
028800 
028900*----------------------------------------------------------
029000*    ONE CHARACTER OF THE CSV LINE.  A COMMA INSIDE QUOTES IS
029100*    PART OF THE FIELD, NOT A DELIMITER - THIS IS THE QUOTE-
029200*    AWARE SPLIT ADDED FOR WO-1140 SO A DESCRIPTION LIKE
029300*    'COFFEE, TEA' SURVIVES A ROUND TRIP THROUGH THE LEDGER.
029400*----------------------------------------------------------
029500 220-SCAN-ONE-CHAR.
029600*        THE SECOND HALF OF A DOUBLED QUOTE WAS ALREADY
029700*        CONSUMED BY 222-HANDLE-QUOTE-CHAR - SKIP IT HERE
029800*        SO IT IS NOT APPENDED TO THE FIELD A SECOND TIME.
029900     IF WS-SKIP-NEXT-CHAR
030000         MOVE 'N' TO WS-SKIP-NEXT-SW
030100         GO TO 220-EXIT.
030200     MOVE LG-CSV-LINE(WS-SCAN-IX:1) TO WS-CURRENT-CHAR.
030300     IF WS-CURRENT-CHAR = WS-QUOTE-CONSTANT
030400         PERFORM 222-HANDLE-QUOTE-CHAR THRU 222-EXIT
030500     ELSE
030600         IF WS-CURRENT-CHAR = WS-COMMA-CONSTANT
030700                 AND NOT WS-IN-QUOTES
030800             PERFORM 230-FINISH-FIELD THRU 230-EXIT
030900         ELSE
031000             PERFORM 225-APPEND-CHAR-TO-FIELD THRU 225-EXIT
031100         END-IF
031200     END-IF.
031300 220-EXIT.
031400     EXIT.
031500 
031600*----------------------------------------------------------
031700*    A DOUBLED QUOTE ('""') INSIDE A QUOTED FIELD IS ONE
031800*    LITERAL QUOTE CHARACTER, NOT THE CLOSING QUOTE - LOOK
031900*    AHEAD ONE CHARACTER TO TELL THE TWO CASES APART.
032000*----------------------------------------------------------
032100 222-HANDLE-QUOTE-CHAR.
032200     IF WS-IN-QUOTES
032300         IF WS-SCAN-IX < WS-LINE-LENGTH
032400             MOVE LG-CSV-LINE(WS-SCAN-IX + 1:1)
032500                 TO WS-NEXT-CHAR
032600         ELSE
032700             MOVE SPACE TO WS-NEXT-CHAR
032800         END-IF
032900         IF WS-NEXT-CHAR = WS-QUOTE-CONSTANT
033000             PERFORM 225-APPEND-CHAR-TO-FIELD THRU 225-EXIT
033100             MOVE 'Y' TO WS-SKIP-NEXT-SW
033200         ELSE
033300             MOVE 'N' TO WS-IN-QUOTES-SW
033400         END-IF
033500     ELSE
033600         MOVE 'Y' TO WS-IN-QUOTES-SW.
033700 222-EXIT.
033800     EXIT.
033900 
034000 225-APPEND-CHAR-TO-FIELD.
034100*        SILENTLY TRUNCATE PAST 64 BYTES - NO FIELD IN A
034200*        LEDGER RECORD IS THAT LONG, THIS IS A GUARD AGAINST
034300*        A DAMAGED LINE OVERRUNNING THE WORK FIELD.
034400     IF WS-RAW-LEN < 64
034500         ADD 1 TO WS-RAW-LEN
034600         MOVE WS-CURRENT-CHAR
034700             TO WS-RAW-FIELD(WS-RAW-LEN:1).
034800 225-EXIT.
034900     EXIT.
035000 
035100*----------------------------------------------------------
035200*    CLOSE OUT THE FIELD BUILT SO FAR (ON A COMMA, OR ON THE
035300*    FINAL CALL AFTER THE SCAN LOOP ENDS) AND START THE NEXT
035400*    ONE.  FIELDS PAST THE SIXTH ARE SILENTLY DROPPED - A
035500*    LEDGER LINE ONLY HAS SIX.
035600*----------------------------------------------------------
035700 230-FINISH-FIELD.
035800*        CALLED BOTH ON EVERY COMMA AND ONCE MORE AFTER THE
035900*        SCAN LOOP ENDS, TO CLOSE OUT THE SIXTH FIELD.
036000     ADD 1 TO WS-FIELD-NO.
036100     IF WS-FIELD-NO NOT > 6
036200         MOVE WS-RAW-FIELD TO WS-FIELD-TEXT(WS-FIELD-NO)
036300         MOVE WS-RAW-LEN TO WS-FIELD-LEN(WS-FIELD-NO).
036400     MOVE SPACES TO WS-RAW-FIELD.
036500     MOVE 0 TO WS-RAW-LEN.
036600 230-EXIT.
036700     EXIT.
036800 
036900*----------------------------------------------------------
037000*    FIELD 1 - ID.  MUST BE ALL DIGITS; A BLANK OR NON-
037100*    NUMERIC ID FAILS THE WHOLE DECODE.
037200*----------------------------------------------------------
037300 240-DECODE-ID.
037400     SET LG-RC-OK TO TRUE.
037500     MOVE WS-FIELD-TEXT(1) TO WS-CONVERT-TEXT.
037600     MOVE WS-FIELD-LEN(1) TO WS-CONVERT-LEN.
037700     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
037800     IF WS-CONVERT-OK
037900         MOVE WS-CONVERT-RESULT TO TR-ID
038000     ELSE
038100         SET LG-RC-DECODE-FAILED TO TRUE.
038200 240-EXIT.
038300     EXIT.
038400 
038500*----------------------------------------------------------
038600*    FIELDS 2 AND 4 - DESCRIPTION AND CATEGORY.  NO EDITING
038700*    NEEDED, THE QUOTE-AWARE SCAN ALREADY STRIPPED SURROUNDING
038800*    QUOTES AND UN-DOUBLED EMBEDDED ONES.
038900*----------------------------------------------------------
039000 245-DECODE-DESC-AND-CAT.
039100     MOVE WS-FIELD-TEXT(2) TO TR-DESCRIPTION.
039200     MOVE WS-FIELD-TEXT(4) TO TR-CATEGORY.
039300 245-EXIT.
039400     EXIT.
039500 
039600*----------------------------------------------------------
039700*    FIELD 3 - AMOUNT.  MUST HOLD EXACTLY ONE DECIMAL POINT
039800*    WITH EXACTLY TWO DIGITS AFTER IT (WHOLE.CC) - ANYTHING
039900*    ELSE FAILS THE DECODE RATHER THAN GUESS AT THE PLACES.
040000*    WHOLE AND CENTS ARE CONVERTED SEPARATELY THEN COMBINED,
040100*    SINCE 265-TEXT-TO-NUMBER ONLY HANDLES UNSIGNED INTEGERS.
040200*----------------------------------------------------------
040300 250-DECODE-AMOUNT.
040400*        A ZERO DOT POSITION MEANS 'NOT FOUND YET' - USED
040500*        AS BOTH THE SCAN'S STOP FLAG AND ITS RESULT.
040600     MOVE 0 TO WS-DOT-POS.
040700     PERFORM 252-FIND-DECIMAL-POINT THRU 252-EXIT
040800         VARYING WS-SCAN-IX FROM 1 BY 1
040900         UNTIL WS-SCAN-IX > WS-FIELD-LEN(3)
041000         OR WS-DOT-POS > 0.
041100     MOVE 'N' TO WS-AMOUNT-OK-SW.
041200     IF WS-DOT-POS > 1
041300         AND WS-DOT-POS = WS-FIELD-LEN(3) - 2
041400             MOVE 'Y' TO WS-AMOUNT-OK-SW.
041500     IF NOT WS-AMOUNT-OK
041600         SET LG-RC-DECODE-FAILED TO TRUE
041700         GO TO 250-EXIT.
041800     COMPUTE WS-INT-PART-LEN = WS-DOT-POS - 1.
041900     MOVE WS-FIELD-TEXT(3)(1:WS-INT-PART-LEN)
042000         TO WS-CONVERT-TEXT.
042100     MOVE WS-INT-PART-LEN TO WS-CONVERT-LEN.
042200     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
042300     IF NOT WS-CONVERT-OK
042400         SET LG-RC-DECODE-FAILED TO TRUE
042500         GO TO 250-EXIT.
042600     MOVE WS-CONVERT-RESULT TO WS-INT-PART-VALUE.
042700     MOVE WS-FIELD-TEXT(3)(WS-DOT-POS + 1:2)
042800         TO WS-DEC-PART-TEXT.
042900     MOVE WS-DEC-PART-TEXT TO WS-CONVERT-TEXT.
043000     MOVE 2 TO WS-CONVERT-LEN.
043100     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
043200     IF NOT WS-CONVERT-OK
043300         SET LG-RC-DECODE-FAILED TO TRUE
043400         GO TO 250-EXIT.
043500     MOVE WS-CONVERT-RESULT TO WS-DEC-PART-VALUE.
043600     COMPUTE TR-AMOUNT ROUNDED =
043700         WS-INT-PART-VALUE + (WS-DEC-PART-VALUE / 100).
043800 250-EXIT.
043900     EXIT.
044000 
044100*----------------------------------------------------------
044200*    ONE CHARACTER OF THE AMOUNT FIELD - STOPS THE CALLER'S
044300*    LOOP THE INSTANT A '.' IS FOUND VIA THE OR WS-DOT-POS > 0
044400*    TEST, SO A DESCRIPTION-LIKE STRAY '.' LATER IN THE FIELD
044500*    IS NEVER CONSIDERED.
044600*----------------------------------------------------------
044700 252-FIND-DECIMAL-POINT.
044800     IF WS-FIELD-TEXT(3)(WS-SCAN-IX:1) = '.'
044900         MOVE WS-SCAN-IX TO WS-DOT-POS.
045000 252-EXIT.
045100     EXIT.
045200 
045300*----------------------------------------------------------
045400*    FIELD 5 - TYPE.  ONLY THE TWO LITERAL VALUES 'INCOME' AND
045500*    'EXPENSE' ARE ACCEPTED; TR-TYPE IS PADDED TO ITS FULL 7
045600*    BYTES SO THE 88-LEVELS IN LEDGREC COMPARE CLEAN.
045700*----------------------------------------------------------
045800 255-DECODE-TYPE.
045900     MOVE 'N' TO WS-AMOUNT-OK-SW.
046000     IF WS-FIELD-LEN(5) = 6
046100         AND WS-FIELD-TEXT(5)(1:6) = 'INCOME'
046200             MOVE 'INCOME ' TO TR-TYPE
046300             MOVE 'Y' TO WS-AMOUNT-OK-SW
046400     ELSE
046500     IF WS-FIELD-LEN(5) = 7
046600         AND WS-FIELD-TEXT(5)(1:7) = 'EXPENSE'
046700             MOVE 'EXPENSE' TO TR-TYPE
046800             MOVE 'Y' TO WS-AMOUNT-OK-SW.
046900     IF NOT WS-AMOUNT-OK
047000         SET LG-RC-DECODE-FAILED TO TRUE.
047100 255-EXIT.
047200     EXIT.
047300 
047400*----------------------------------------------------------
047500*    FIELD 6 - DATE.  MUST BE THE 10-BYTE CCYY-MM-DD SHAPE
047600*    (Y2K-0071) WITH DASHES IN POSITIONS 5 AND 8; EACH OF THE
047700*    THREE NUMERIC PIECES IS THEN CONVERTED AND VALIDATED
047800*    SEPARATELY THROUGH THE SAME GENERIC HELPER THE AMOUNT
047900*    AND ID FIELDS USE - NO CALENDAR VALIDITY CHECK IS DONE
048000*    HERE, ONLY THAT EACH PIECE IS NUMERIC.
048100*----------------------------------------------------------
048200 260-DECODE-DATE.
048300     MOVE 'N' TO WS-DATE-OK-SW.
048400     IF WS-FIELD-LEN(6) = 10
048500         AND WS-FIELD-TEXT(6)(5:1) = '-'
048600         AND WS-FIELD-TEXT(6)(8:1) = '-'
048700             MOVE 'Y' TO WS-DATE-OK-SW.
048800     IF NOT WS-DATE-OK
048900         SET LG-RC-DECODE-FAILED TO TRUE
049000         GO TO 260-EXIT.
049100     MOVE WS-FIELD-TEXT(6)(1:4) TO WS-CONVERT-TEXT.
049200     MOVE 4 TO WS-CONVERT-LEN.
049300     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
049400     IF NOT WS-CONVERT-OK
049500         SET LG-RC-DECODE-FAILED TO TRUE
049600         GO TO 260-EXIT.
049700     MOVE WS-CONVERT-RESULT TO WS-DATE-CCYY-VALUE.
049800     MOVE WS-FIELD-TEXT(6)(6:2) TO WS-CONVERT-TEXT.
049900     MOVE 2 TO WS-CONVERT-LEN.
050000     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
050100     IF NOT WS-CONVERT-OK
050200         SET LG-RC-DECODE-FAILED TO TRUE
050300         GO TO 260-EXIT.
050400     MOVE WS-CONVERT-RESULT TO WS-DATE-MM-VALUE.
050500     MOVE WS-FIELD-TEXT(6)(9:2) TO WS-CONVERT-TEXT.
050600     MOVE 2 TO WS-CONVERT-LEN.
050700     PERFORM 265-TEXT-TO-NUMBER THRU 265-EXIT.
050800     IF NOT WS-CONVERT-OK
050900         SET LG-RC-DECODE-FAILED TO TRUE
051000         GO TO 260-EXIT.
051100     MOVE WS-CONVERT-RESULT TO WS-DATE-DD-VALUE.
051200     MOVE WS-DATE-CCYY-VALUE TO TR-DATE-CCYY.
051300     MOVE WS-DATE-MM-VALUE TO TR-DATE-MM.
051400     MOVE WS-DATE-DD-VALUE TO TR-DATE-DD.
051500 260-EXIT.
051600     EXIT.
051700 
051800*----------------------------------------------------------
051900*    GENERIC HELPER - CONVERTS WS-CONVERT-LEN CHARACTERS OF
052000*    WS-CONVERT-TEXT (LEFT-JUSTIFIED DIGITS) INTO
052100*    WS-CONVERT-RESULT.  WS-CONVERT-OK-SW COMES BACK 'N' IF
052200*    ANY CHARACTER SCANNED WAS NOT A DIGIT, OR THE LENGTH
052300*    WAS ZERO.
052400*----------------------------------------------------------
052500 265-TEXT-TO-NUMBER.
052600     MOVE 0 TO WS-CONVERT-RESULT.
052700     MOVE 'Y' TO WS-CONVERT-OK-SW.
052800     IF WS-CONVERT-LEN = 0
052900         MOVE 'N' TO WS-CONVERT-OK-SW
053000         GO TO 265-EXIT.
053100     PERFORM 267-CONVERT-ONE-DIGIT THRU 267-EXIT
053200         VARYING WS-CONVERT-IX FROM 1 BY 1
053300         UNTIL WS-CONVERT-IX > WS-CONVERT-LEN
053400         OR NOT WS-CONVERT-OK.
053500 265-EXIT.
053600     EXIT.
053700 
053800*----------------------------------------------------------
053900*    ONE DIGIT OF THE FIELD - CLASSIC LEFT-TO-RIGHT ACCUMULATE
054000*    (RESULT * 10) + DIGIT.  WS-CONVERT-DIGIT IS THE REDEFINES
054100*    OF WS-CONVERT-CHAR AS PIC 9, SO NO SEPARATE CHARACTER-TO-
054200*    DIGIT TABLE LOOKUP IS NEEDED.
054300*----------------------------------------------------------
054400 267-CONVERT-ONE-DIGIT.
054500     MOVE WS-CONVERT-TEXT(WS-CONVERT-IX:1)
054600         TO WS-CONVERT-CHAR.
054700     IF WS-CONVERT-CHAR IS NOT NUMERIC
054800         MOVE 'N' TO WS-CONVERT-OK-SW
054900     ELSE
055000         COMPUTE WS-CONVERT-RESULT =
055100             (WS-CONVERT-RESULT * 10) + WS-CONVERT-DIGIT.
055200 267-EXIT.
055300     EXIT.
055400 
055500*----------------------------------------------------------
055600*    FUNCTION 'N' - HAND OUT THE NEXT LEDGER ID AND
055700*    ADVANCE THE RUNNING COUNTER.
055800*----------------------------------------------------------
055900 295-ASSIGN-NEW-ID.
056000*        HAND OUT THE CURRENT VALUE, THEN ADVANCE - THE
056100*        CALLER NEVER SEES THE COUNTER ITSELF.
056200     MOVE WS-NEXT-ID-COUNTER TO TR-ID.
056300     ADD 1 TO WS-NEXT-ID-COUNTER.
056400 295-EXIT.
056500     EXIT.
056600 
056700*----------------------------------------------------------
056800*    RECORDS LOADED FROM THE FILE MUST NEVER COLLIDE WITH A
056900*    FRESHLY ASSIGNED ID - IF THE ID JUST DECODED IS AT OR
057000*    PAST THE RUNNING COUNTER, PUSH THE COUNTER PAST IT.
057100*----------------------------------------------------------
057200 270-APPLY-ID-COUNTER-RULE.
057300*        RUNS ONCE PER LOADED RECORD DURING THE LOAD STEP SO
057400*        THAT THE FIRST ADD OF THE RUN NEVER REUSES AN ID
057500*        ALREADY SITTING IN THE LEDGER FILE.
057600     IF TR-ID NOT < WS-NEXT-ID-COUNTER
057700         COMPUTE WS-NEXT-ID-COUNTER = TR-ID + 1.
057800 270-EXIT.
057900     EXIT.
058000 
058100*----------------------------------------------------------
058200*    FUNCTION 'E' - ENCODE TR-TRANSACTION-REC BACK INTO A
058300*    CSV LINE, QUOTING THE DESCRIPTION ONLY WHEN IT HOLDS A
058400*    COMMA OR A QUOTE CHARACTER.
058500*----------------------------------------------------------
058600*----------------------------------------------------------
058700*    FUNCTION 'E' - THE MIRROR OF 200-DECODE-CSV-LINE.  EACH
058800*    FIELD IS BUILT INTO ITS OWN EDITED/TRIMMED WORK ITEM
058900*    FIRST, THEN 330-STRING-CSV-LINE ASSEMBLES THE FINAL LINE
059000*    IN ONE STRING STATEMENT.
059100*----------------------------------------------------------
059200 300-ENCODE-CSV-LINE.
059300*        THE OUTPUT AREA IS BLANKED FIRST SINCE THE TWO
059400*        STRING PATHS BELOW (QUOTED/UNQUOTED) PRODUCE
059500*        DIFFERENT LENGTHS.
059600     MOVE SPACES TO LG-CSV-LINE.
059700     MOVE TR-ID TO WS-ID-EDIT.
059800     PERFORM 305-FIND-ID-START THRU 305-EXIT.
059900     MOVE TR-DESCRIPTION TO WS-TRIM-SOURCE.
060000     MOVE 60 TO WS-TRIM-MAXLEN.
060100     PERFORM 340-CALC-TRIMMED-LEN THRU 340-EXIT.
060200     MOVE WS-TRIM-LEN TO WS-DESC-LEN.
060300     PERFORM 310-CHECK-NEEDS-QUOTE THRU 310-EXIT.
060400     MOVE TR-CATEGORY TO WS-TRIM-SOURCE.
060500     MOVE 30 TO WS-TRIM-MAXLEN.
060600     PERFORM 340-CALC-TRIMMED-LEN THRU 340-EXIT.
060700     MOVE WS-TRIM-LEN TO WS-CAT-LEN.
060800     PERFORM 320-BUILD-AMOUNT-TEXT THRU 320-EXIT.
060900     IF TR-TYPE-INCOME
061000         MOVE 6 TO WS-TYPE-LEN
061100     ELSE
061200         MOVE 7 TO WS-TYPE-LEN.
061300     PERFORM 330-STRING-CSV-LINE THRU 330-EXIT.
061400 390-ENCODE-EXIT.
061500     EXIT.
061600 
061700*----------------------------------------------------------
061800*    ZZZZZZZZ9 LEADING-BLANK SUPPRESSES THE ID'S LEADING
061900*    ZEROES - THIS PARAGRAPH FINDS WHERE THE SIGNIFICANT
062000*    DIGITS ACTUALLY START SO THE STRING BELOW DOES NOT WRITE
062100*    OUT A FIELD FULL OF BLANKS.
062200*----------------------------------------------------------
062300 305-FIND-ID-START.
062400     MOVE 1 TO WS-ID-START.
062500     PERFORM 307-STEP-ID-START THRU 307-EXIT
062600         UNTIL WS-ID-START = 9
062700         OR WS-ID-EDIT(WS-ID-START:1) NOT = SPACE.
062800 305-EXIT.
062900     EXIT.
063000 
063100 307-STEP-ID-START.
063200     ADD 1 TO WS-ID-START.
063300 307-EXIT.
063400     EXIT.
063500 
063600*----------------------------------------------------------
063700*    WO-2091 - ONLY QUOTE THE DESCRIPTION WHEN IT ACTUALLY
063800*    CONTAINS A COMMA OR A QUOTE CHARACTER.  BEFORE THIS
063900*    CHANGE EVERY DESCRIPTION WAS QUOTED, WHICH MADE THE
064000*    LEDGER FILE HARDER TO SCAN BY EYE.
064100*----------------------------------------------------------
064200 310-CHECK-NEEDS-QUOTE.
064300     MOVE 'N' TO WS-NEEDS-QUOTE-SW.
064400     IF WS-DESC-LEN > 0
064500         PERFORM 312-SCAN-DESC-CHAR THRU 312-EXIT
064600             VARYING WS-ESCAPE-IX FROM 1 BY 1
064700             UNTIL WS-ESCAPE-IX > WS-DESC-LEN
064800             OR WS-NEEDS-QUOTE.
064900 310-EXIT.
065000     EXIT.
065100 
065200 312-SCAN-DESC-CHAR.
065300     IF TR-DESCRIPTION(WS-ESCAPE-IX:1) = WS-COMMA-CONSTANT
065400         OR TR-DESCRIPTION(WS-ESCAPE-IX:1) = WS-QUOTE-CONSTANT
065500             MOVE 'Y' TO WS-NEEDS-QUOTE-SW.
065600 312-EXIT.
065700     EXIT.
065800 
065900*----------------------------------------------------------
066000*    SPLIT TR-AMOUNT BACK INTO WHOLE AND CENTS FOR DISPLAY -
066100*    THE ROUTINE ASSUMES A NON-NEGATIVE VALUE, WHICH IS WHY
066200*    LEDGRBAT REJECTS A ZERO-OR-LESS AMOUNT AT ADD TIME RATHER
066300*    THAN LETTING ONE REACH THIS PARAGRAPH ON A LATER REWRITE.
066400*----------------------------------------------------------
066500 320-BUILD-AMOUNT-TEXT.
066600*        MOVING A S9(9)V99 INTO A S9(9) COMP TRUNCATES THE
066700*        DECIMAL PLACES, WHICH IS EXACTLY THE WHOLE-DOLLAR
066800*        PART THIS PARAGRAPH NEEDS.
066900     MOVE TR-AMOUNT TO WS-AMT-WHOLE-VALUE.
067000     MOVE TR-AMOUNT TO WS-AMT-WHOLE-EDIT.
067100     COMPUTE WS-AMT-CENTS ROUNDED =
067200         (TR-AMOUNT - WS-AMT-WHOLE-VALUE) * 100.
067300     MOVE 1 TO WS-AMT-WHOLE-START.
067400     PERFORM 322-STEP-WHOLE-START THRU 322-EXIT
067500         UNTIL WS-AMT-WHOLE-START = 8
067600         OR WS-AMT-WHOLE-EDIT(WS-AMT-WHOLE-START:1)
067700             NOT = SPACE.
067800     MOVE WS-AMT-CENTS TO WS-AMT-CENTS-EDIT.
067900 320-EXIT.
068000     EXIT.
068100 
068200 322-STEP-WHOLE-START.
068300     ADD 1 TO WS-AMT-WHOLE-START.
068400 322-EXIT.
068500     EXIT.
068600 
068700*----------------------------------------------------------
068800*    ASSEMBLES THE FINAL CSV LINE - QUOTED DESCRIPTION WITH
068900*    DOUBLED EMBEDDED QUOTES WHEN NEEDED, PLAIN OTHERWISE.
069000*----------------------------------------------------------
069100 330-STRING-CSV-LINE.
069200*        TWO STRING PATHS RATHER THAN ONE WITH A CONDITIONAL
069300*        DELIMITER - COBOL'S STRING VERB CANNOT SWITCH
069400*        SOURCE FIELDS MID-STATEMENT.
069500     IF WS-NEEDS-QUOTE
069600         PERFORM 335-ESCAPE-DESCRIPTION THRU 335-EXIT
069700         STRING WS-ID-EDIT(WS-ID-START:9 - WS-ID-START + 1)
069800                ','
069900                '"' DELIMITED BY SIZE
070000                WS-ESCAPED-DESC(1:WS-ESCAPE-LEN)
070100                    DELIMITED BY SIZE
070200                '"' DELIMITED BY SIZE
070300                ',' DELIMITED BY SIZE
070400                WS-AMT-WHOLE-EDIT
070500                    (WS-AMT-WHOLE-START:8 - WS-AMT-WHOLE-START
070600                        + 1) DELIMITED BY SIZE
070700                '.' DELIMITED BY SIZE
070800                WS-AMT-CENTS-EDIT DELIMITED BY SIZE
070900                ',' DELIMITED BY SIZE
071000                TR-CATEGORY(1:WS-CAT-LEN) DELIMITED BY SIZE
071100                ',' DELIMITED BY SIZE
071200                TR-TYPE(1:WS-TYPE-LEN) DELIMITED BY SIZE
071300                ',' DELIMITED BY SIZE
071400                TR-DATE-CCYY DELIMITED BY SIZE
071500                '-' DELIMITED BY SIZE
071600                TR-DATE-MM DELIMITED BY SIZE
071700                '-' DELIMITED BY SIZE
071800                TR-DATE-DD DELIMITED BY SIZE
071900             INTO LG-CSV-LINE
072000     ELSE
072100         STRING WS-ID-EDIT(WS-ID-START:9 - WS-ID-START + 1)
072200                ',' DELIMITED BY SIZE
072300                TR-DESCRIPTION(1:WS-DESC-LEN)
072400                    DELIMITED BY SIZE
072500                ',' DELIMITED BY SIZE
072600                WS-AMT-WHOLE-EDIT
072700                    (WS-AMT-WHOLE-START:8 - WS-AMT-WHOLE-START
072800                        + 1) DELIMITED BY SIZE
072900                '.' DELIMITED BY SIZE
073000                WS-AMT-CENTS-EDIT DELIMITED BY SIZE
073100                ',' DELIMITED BY SIZE
073200                TR-CATEGORY(1:WS-CAT-LEN) DELIMITED BY SIZE
073300                ',' DELIMITED BY SIZE
073400                TR-TYPE(1:WS-TYPE-LEN) DELIMITED BY SIZE
073500                ',' DELIMITED BY SIZE
073600                TR-DATE-CCYY DELIMITED BY SIZE
073700                '-' DELIMITED BY SIZE
073800                TR-DATE-MM DELIMITED BY SIZE
073900                '-' DELIMITED BY SIZE
074000                TR-DATE-DD DELIMITED BY SIZE
074100             INTO LG-CSV-LINE.
074200 330-EXIT.
074300     EXIT.
074400 
074500*----------------------------------------------------------
074600*    BUILD THE QUOTED FORM OF THE DESCRIPTION - EVERY EMBEDDED
074700*    QUOTE CHARACTER IS DOUBLED SO IT SURVIVES DECODE ON THE
074800*    NEXT LOAD (THE SAME RULE 222-HANDLE-QUOTE-CHAR UNDOES).
074900*----------------------------------------------------------
075000 335-ESCAPE-DESCRIPTION.
075100     MOVE SPACES TO WS-ESCAPED-DESC.
075200     MOVE 0 TO WS-ESCAPE-LEN.
075300     PERFORM 336-ESCAPE-ONE-CHAR THRU 336-EXIT
075400         VARYING WS-ESCAPE-IX FROM 1 BY 1
075500         UNTIL WS-ESCAPE-IX > WS-DESC-LEN.
075600 335-EXIT.
075700     EXIT.
075800 
075900*----------------------------------------------------------
076000*    ONE CHARACTER OF THE DESCRIPTION COPIED OUT, WITH A
076100*    SECOND COPY OF THE CHARACTER WRITTEN WHEN IT IS A QUOTE.
076200*----------------------------------------------------------
076300 336-ESCAPE-ONE-CHAR.
076400*        LENGTH IS INCREMENTED ONCE FOR EVERY CHARACTER
076500*        COPIED, AND AGAIN BELOW WHEN A QUOTE IS DOUBLED.
076600     ADD 1 TO WS-ESCAPE-LEN.
076700     MOVE TR-DESCRIPTION(WS-ESCAPE-IX:1)
076800         TO WS-ESCAPED-DESC(WS-ESCAPE-LEN:1).
076900     IF TR-DESCRIPTION(WS-ESCAPE-IX:1) = WS-QUOTE-CONSTANT
077000         ADD 1 TO WS-ESCAPE-LEN
077100         MOVE WS-QUOTE-CONSTANT
077200             TO WS-ESCAPED-DESC(WS-ESCAPE-LEN:1).
077300 336-EXIT.
077400     EXIT.
077500 
077600*----------------------------------------------------------
077700*    GENERIC TRAILING-SPACE TRIM, USED FOR DESCRIPTION AND
077800*    CATEGORY BEFORE THEY ARE STRUNG INTO THE CSV LINE.
077900*----------------------------------------------------------
078000 340-CALC-TRIMMED-LEN.
078100*        START AT THE FIELD'S FULL DEFINED WIDTH AND TRIM
078200*        BACKWARD - SAME IDIOM AS 210-INIT-DECODE-WORK'S
078300*        LINE-LENGTH TRIM.
078400     MOVE WS-TRIM-MAXLEN TO WS-TRIM-LEN.
078500     PERFORM 342-STEP-TRIM-LEN THRU 342-EXIT
078600         UNTIL WS-TRIM-LEN = 0
078700         OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE.
078800 340-EXIT.
078900     EXIT.
079000 
079100 342-STEP-TRIM-LEN.
079200     SUBTRACT 1 FROM WS-TRIM-LEN.
079300 342-EXIT.
079400     EXIT.
