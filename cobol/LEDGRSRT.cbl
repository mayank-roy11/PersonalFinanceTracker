000100****************************************************************
000200* PROGRAM:  LEDGRSRT
000300*           GENERIC DESCENDING SORT UTILITY FOR LEDGER REPORTS
000400*
000500* AUTHOR :  R. V. MENDES
000600*           COBOL DEV CENTER
000700*
000800* CALLED BY LEDGRBAT WHEN A REPORT NEEDS ITS ROWS IN DESCENDING
000900* ORDER OF SOME NUMERIC KEY (TRANSACTION DATE FOR THE ALL-
001000* TRANSACTIONS LISTING, EXPENSE TOTAL FOR THE MONTHLY CATEGORY
001100* BREAKDOWN).  LEDGRBAT BUILDS A SMALL KEY/SEQUENCE-NUMBER
001200* ARRAY, CALLS THIS ROUTINE TO PUT THE ARRAY IN DESCENDING KEY
001300* ORDER, THEN WALKS ITS OWN TABLE IN THE SEQUENCE-NUMBER ORDER
001400* THAT COMES BACK - THE REAL LEDGER/CATEGORY ROWS NEVER MOVE.
001500* A SIMPLE INSERTION SORT IS USED, THE SAME AS ADSTAT'S CALL TO
001600* ADSORT DID FOR THE PRODUCT-STATISTICS SAMPLE.
001700*****************************************************************
001800* LINKAGE:
001900*      1: LS-SORT-COUNT   NUMBER OF ACTIVE ENTRIES (COMP)
002000*      2: LS-SORT-TABLE   KEY/SEQ PAIRS TO PUT IN DESCENDING
002100*                         KEY ORDER
002200*****************************************************************
002300*  CHANGE LOG
002400*  DATE     BY   TICKET    DESCRIPTION
002500*  -------- ---- --------- ---------------------------------
002600*  02/09/93 RVM  WO-1140   ORIGINAL - DESCENDING SORT FOR THE
002700*                          ALL-TRANSACTIONS-BY-DATE LISTING.
002800*  11/22/95 DKS  WO-2091   REUSED FOR THE MONTHLY EXPENSE-BY-
002900*                          CATEGORY BREAKDOWN - KEY FIELD IS
003000*                          NOW GENERIC (AMOUNT OR DATE), SEE
003100*                          LS-SORT-KEY-INT REDEFINES BELOW.
003200*  08/02/99 DKS  Y2K-0071  DATE KEYS NOW CARRY A 4-DIGIT
003300*                          CENTURY (CCYYMMDD) - WIDENED
003400*                          LS-SORT-KEY-INT TO PIC S9(11).
003500****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    LEDGRSRT.
003800 AUTHOR.        R. V. MENDES.
003900 INSTALLATION.  COBOL DEV CENTER.
004000 DATE-WRITTEN.  02/09/93.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300 
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON STATUS IS LS-DEBUG-SWITCH-ON
005100            OFF STATUS IS LS-DEBUG-SWITCH-OFF.
005200 
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 
005600 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
005700 01  WS-PROGRAM-STATUS-R REDEFINES WS-PROGRAM-STATUS.
005800     05  WS-STATUS-VERB              PIC X(10).
005900     05  FILLER                      PIC X(20).
006000 
006100*----------------------------------------------------------
006200*    SORT WORK AREA - WS-HOLD-xxx CARRY THE ENTRY BEING
006300*    INSERTED WHILE THE ENTRIES ABOVE IT ARE SHIFTED DOWN.
006400*----------------------------------------------------------
006500 01  WS-SORT-WORK.
006600     05  WS-OUTER                    PIC 9(04) COMP.
006700     05  WS-INNER                    PIC 9(04) COMP.
006800     05  WS-HOLD-KEY                 PIC S9(09)V99.
006900     05  WS-HOLD-KEY-INT REDEFINES
007000         WS-HOLD-KEY                 PIC S9(11).
007100     05  WS-HOLD-SEQ                 PIC 9(04) COMP.
007200     05  WS-SWAP-COUNT               PIC 9(07) COMP
007300                                      VALUE 0.
007400     05  FILLER                      PIC X(06).
007500 
007600 LINKAGE SECTION.
007700 01  LS-SORT-COUNT                   PIC 9(04) COMP.
007800 
007900 01  LS-SORT-TABLE.
008000     05  LS-SORT-ENTRY OCCURS 500 TIMES.
008100         10  LS-SORT-KEY             PIC S9(09)V99.
008200         10  LS-SORT-KEY-INT REDEFINES
008300             LS-SORT-KEY             PIC S9(11).
008400         10  LS-SORT-SEQ             PIC 9(04) COMP.
008500 
008600 PROCEDURE DIVISION USING LS-SORT-COUNT, LS-SORT-TABLE.
008700 
008800 000-MAIN.
008900     MOVE 'LEDGRSRT CALLED' TO WS-PROGRAM-STATUS.
009000     IF LS-SORT-COUNT > 1
009100         PERFORM 100-INSERTION-SORT THRU 100-EXIT
009200             VARYING WS-OUTER FROM 2 BY 1
009300             UNTIL WS-OUTER > LS-SORT-COUNT.
009400     MOVE 'LEDGRSRT RETURNING' TO WS-PROGRAM-STATUS.
009500     GOBACK.
009600 
009700*----------------------------------------------------------
009800*    LIFT ENTRY WS-OUTER OUT, SHIFT EVERY LARGER-INDEXED
009900*    ENTRY WITH A SMALLER KEY DOWN ONE SLOT, THEN DROP THE
010000*    LIFTED ENTRY INTO THE HOLE - STANDARD INSERTION SORT,
010100*    DESCENDING BECAUSE 110-SHIFT-DOWN STOPS AS SOON AS IT
010200*    FINDS AN ENTRY WHOSE KEY IS NOT SMALLER THAN THE ONE
010300*    BEING INSERTED.
010400*----------------------------------------------------------
010500 100-INSERTION-SORT.
010600     MOVE LS-SORT-KEY(WS-OUTER) TO WS-HOLD-KEY.
010700     MOVE LS-SORT-SEQ(WS-OUTER) TO WS-HOLD-SEQ.
010800     MOVE WS-OUTER TO WS-INNER.
010900     PERFORM 110-SHIFT-DOWN THRU 110-EXIT
011000         UNTIL WS-INNER < 2
011100         OR LS-SORT-KEY(WS-INNER - 1) NOT < WS-HOLD-KEY.
011200     MOVE WS-HOLD-KEY TO LS-SORT-KEY(WS-INNER).
011300     MOVE WS-HOLD-SEQ TO LS-SORT-SEQ(WS-INNER).
011400 100-EXIT.
011500     EXIT.
011600 
011700 110-SHIFT-DOWN.
011800     MOVE LS-SORT-KEY(WS-INNER - 1) TO LS-SORT-KEY(WS-INNER).
011900     MOVE LS-SORT-SEQ(WS-INNER - 1) TO LS-SORT-SEQ(WS-INNER).
012000     SUBTRACT 1 FROM WS-INNER.
012100     ADD 1 TO WS-SWAP-COUNT.
012200 110-EXIT.
012300     EXIT.
