000100****************************************************************
000200*  COPYBOOK:  LEDGREC                                          *
000300*  LEDGER TRANSACTION RECORD LAYOUT AND TABLE ENTRY LAYOUTS    *
000400*  USED BY LEDGRBAT, LEDGRCLC AND LEDGRSRT.                    *
000500****************************************************************
000600*  CHANGE LOG                                                   
000700*  DATE     BY   TICKET    DESCRIPTION                          
000800*  -------- ---- --------- ----------------------------------   
000900*  06/14/91 RVM  N/A       ORIGINAL LAYOUT - INCOME/EXPENSE      
001000*                          LEDGER, REPLACES OLD INVOICE LAYOUT.  
001100*  02/09/93 RVM  WO-1140   ADDED TR-LEDGER-ENTRY SEQ NO FOR      
001200*                          STABLE LISTING ORDER.                
001300*  11/22/95 DKS  WO-2091   ADDED TR-CATEGORY-ENTRY FOR MONTHLY   
001400*                          EXPENSE-BY-CATEGORY BREAKDOWN.        
001500*  08/02/99 DKS  Y2K-0071  TR-DATE WAS PIC 9(6) YYMMDD, WIDENED  
001600*                          TO PIC 9(8) CCYYMMDD FOR CENTURY      
001700*                          WINDOWING.  ALL CALLERS RECOMPILED.   
001800*  03/17/01 PJT  WO-2618   ADDED TR-CE-FIRST-ROW SO CAT SUMMARY
001900*                          REPORT CAN PRESERVE FIRST-SEEN ORDER.
002000*  09/05/02 DKS  WO-2734   TR-AMOUNT, TR-LE-AMOUNT AND THE CAT
002100*                          ENTRY TOTAL FIELDS REPUNCHED COMP-3.
002200*                          THESE ARE MONEY FIELDS - THEY BELONG
002300*                          PACKED LIKE EVERY OTHER BALANCE FIELD
002400*                          IN THE SHOP.  FILLER WIDENED TO HOLD
002500*                          THE RECORDS AT THEIR ORIGINAL LENGTH.
002600****************************************************************
002700*
002800*  TR-TRANSACTION-REC IS THE ONE-ROW-PER-TRANSACTION LAYOUT
002900*  DECODED FROM / ENCODED TO THE LEDGER CSV FILE BY LEDGRCLC.
003000*
003100 01  TR-TRANSACTION-REC.
003200     05  TR-ID                       PIC 9(09).
003300     05  TR-DESCRIPTION              PIC X(60).
003400     05  TR-AMOUNT                   PIC S9(9)V99 COMP-3.
003500     05  TR-CATEGORY                 PIC X(30).
003600     05  TR-TYPE                     PIC X(07).
003700         88  TR-TYPE-INCOME               VALUE 'INCOME '.
003800         88  TR-TYPE-EXPENSE              VALUE 'EXPENSE'.
003900     05  TR-DATE                     PIC 9(08).
004000     05  TR-DATE-R  REDEFINES TR-DATE.
004100         10  TR-DATE-CCYY            PIC 9(04).
004200         10  TR-DATE-MM              PIC 9(02).
004300         10  TR-DATE-DD              PIC 9(02).
004400     05  FILLER                      PIC X(20).
004500*
004600*  TR-LEDGER-ENTRY IS ONE ROW OF LEDGRBAT'S IN-MEMORY LEDGER
004700*  TABLE (WS-LEDGER-TABLE).  TR-LE-SEQ-NO CARRIES THE ORIGINAL
004800*  FILE (OR ADD-CARD) ORDER SO A REPORT CAN LIST "IN LEDGER
004900*  ORDER" WITHOUT NEEDING TO RE-READ THE FILE.
005000*
005100 01  TR-LEDGER-ENTRY.
005200     05  TR-LE-ID                    PIC 9(09).
005300     05  TR-LE-DESCRIPTION           PIC X(60).
005400     05  TR-LE-AMOUNT                PIC S9(9)V99 COMP-3.
005500     05  TR-LE-CATEGORY              PIC X(30).
005600     05  TR-LE-TYPE                  PIC X(07).
005700         88  TR-LE-INCOME                 VALUE 'INCOME '.
005800         88  TR-LE-EXPENSE                VALUE 'EXPENSE'.
005900     05  TR-LE-DATE                  PIC 9(08).
006000     05  TR-LE-DATE-R  REDEFINES TR-LE-DATE.
006100         10  TR-LE-DATE-CCYY         PIC 9(04).
006200         10  TR-LE-DATE-MM           PIC 9(02).
006300         10  TR-LE-DATE-DD           PIC 9(02).
006400     05  TR-LE-SEQ-NO                PIC 9(09)     COMP.
006500     05  FILLER                      PIC X(15).
006600*
006700*  TR-CATEGORY-ENTRY IS ONE ROW OF THE CATEGORY CONTROL-BREAK
006800*  TABLE BUILT BY LEDGRBAT FOR THE CATEGORY SUMMARY REPORT AND
006900*  (SEPARATELY, EXPENSE ONLY) FOR THE MONTHLY REPORT BREAKDOWN.
007000*
007100 01  TR-CATEGORY-ENTRY.
007200     05  TR-CE-NAME                  PIC X(30).
007300     05  TR-CE-INCOME-TOTAL          PIC S9(9)V99 COMP-3.
007400     05  TR-CE-EXPENSE-TOTAL         PIC S9(9)V99 COMP-3.
007500     05  TR-CE-NET-TOTAL             PIC S9(9)V99 COMP-3.
007600     05  TR-CE-FIRST-ROW             PIC 9(04)     COMP.
007700     05  FILLER                      PIC X(24).
